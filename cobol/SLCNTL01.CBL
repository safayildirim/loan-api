000100*---------------------------------------------------------
000200* SLCNTL01.CBL
000300* FILE-CONTROL entry for the loan system control file.
000400* Single-record file carrying the next-available key for
000500* each master, the way the bills system's own control
000600* file carried run switches.
000700*---------------------------------------------------------
000800     SELECT LOAN-CONTROL-FILE
000900         ASSIGN TO "LNCNTRL"
001000         ORGANIZATION IS RELATIVE
001100         ACCESS MODE IS RANDOM
001200         RELATIVE KEY IS WS-CNTL-REL-KEY
001300         FILE STATUS IS WS-CNTL-FILE-STATUS.
