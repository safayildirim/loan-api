000100*---------------------------------------------------------
000200* FDCUST01.CBL
000300* Customer master record.  One slot per customer, CUST-ID
000400* is the relative key used to get there.
000500*---------------------------------------------------------
000600 FD  CUSTOMER-MASTER
000700     LABEL RECORDS ARE STANDARD.
000800 01  CUST-RECORD.
000900     05  CUST-ID                  PIC 9(9).
001000     05  CUST-NAME                PIC X(30).
001100     05  CUST-SURNAME             PIC X(30).
001200     05  CUST-USERNAME            PIC X(30).
001300     05  CUST-CREDIT-LIMIT        PIC S9(8)V99.
001400     05  CUST-USED-LIMIT          PIC S9(8)V99.
001500     05  CUST-ROLE                PIC X(8).
001600         88  CUST-ROLE-IS-ADMIN       VALUE "ADMIN   ".
001700         88  CUST-ROLE-IS-CUSTOMER    VALUE "CUSTOMER".
001800     05  FILLER                   PIC X(23).
