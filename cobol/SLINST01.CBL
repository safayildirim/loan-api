000100*---------------------------------------------------------
000200* SLINST01.CBL
000300* FILE-CONTROL entry for the installment master.
000400* Relative organization -- INST-ID is used directly as
000500* the relative slot number.  A loan's installments are
000600* found by a sequential scan filtering on INST-LOAN-ID
000700* into a working-storage table -- see BUILD-ELIGIBLE-
000800* INSTALLMENT-TABLE in LNPAY01.
000900*---------------------------------------------------------
001000     SELECT INSTALLMENT-MASTER
001100         ASSIGN TO "INSTMAS"
001200         ORGANIZATION IS RELATIVE
001300         ACCESS MODE IS DYNAMIC
001400         RELATIVE KEY IS WS-INST-REL-KEY
001500         FILE STATUS IS WS-INST-FILE-STATUS.
