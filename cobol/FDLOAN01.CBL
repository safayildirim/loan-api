000100*---------------------------------------------------------
000200* FDLOAN01.CBL
000300* Loan master record.  One slot per loan, LOAN-ID is the
000400* relative key used to get there.
000500*---------------------------------------------------------
000600 FD  LOAN-MASTER
000700     LABEL RECORDS ARE STANDARD.
000800 01  LOAN-RECORD.
000900     05  LOAN-ID                  PIC 9(9).
001000     05  LOAN-CUST-ID             PIC 9(9).
001100     05  LOAN-AMOUNT              PIC S9(8)V99.
001200     05  LOAN-TOTAL-AMOUNT        PIC S9(8)V99.
001300     05  LOAN-NUM-INSTALLMENTS    PIC 9(4).
001400     05  LOAN-IS-PAID             PIC X(1).
001500         88  LOAN-FULLY-PAID          VALUE "Y".
001600         88  LOAN-NOT-FULLY-PAID      VALUE "N".
001700     05  FILLER                   PIC X(17).
