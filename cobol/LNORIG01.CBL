000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNORIG01.
000300 AUTHOR. R HAUSMANN.
000400 INSTALLATION. CONSUMER LOAN SERVICING.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* LNORIG01 - daily loan origination run.
001000*
001100* Reads the loan creation request file, validates each
001200* request against the owning customer's credit limit,
001300* splits the requested principal and the principal-plus-
001400* interest total into the requested number of installments,
001500* writes the new loan and its installments to their masters,
001600* and updates the customer's used credit limit.  Prints a
001700* control report of every request and end-of-run totals.
001800*---------------------------------------------------------
001900* CHANGE LOG
002000*   03/14/91  RH   0000  ORIGINAL PROGRAM.  BUILT ON THE
002100*                        SLSRPT04 REPORT SKELETON AND THE
002200*                        STCMNT01 KEYED READ/REWRITE STYLE.
002300*   09/02/91  RH   0044  ADDED REJECTED-NO-LIMIT COUNT TO
002400*                        THE END-OF-RUN TOTALS - AUDIT ASKED
002500*                        FOR REJECTS BROKEN OUT BY REASON.
002600*   04/18/94  DLK  0103  DIVIDE-AMOUNT-EVENLY NOW LEAVES THE
002700*                        ODD CENT ON THE LAST INSTALLMENTS
002800*                        INSTEAD OF THE FIRST - MATCHES THE
002900*                        ON-LINE SYSTEM'S RULE.
003000*   11/12/98  JMT  0119  Y2K - DATE-CCYY IS NOW 4 DIGITS IN
003100*                        WSDATE01 AND THE DUE-DATE ROLL-
003200*                        FORWARD MATH BELOW; RUN DATE NO
003300*                        LONGER WINDOWED OFF A 2-DIGIT YEAR.
003400*   06/23/03  PDQ  0158  DEFENSIVE NUM-INST CHECK ADDED -
003500*                        TICKET 2003-0158, A BAD FEED FILE
003600*                        HAD A ZERO INSTALLMENT COUNT AND
003700*                        BLEW UP THE DIVIDE.
003800*   09/10/03  PDQ  0159  FILLER REDEFINES LCR-RECORD WAS
003900*                        CUT TO X(39) - IT HAD BEEN CARRYING
004000*                        6 BYTES PAST THE END OF THE REQUEST
004100*                        RECORD, WHICH SPILLED GARBAGE INTO
004200*                        THE RAW-REQUEST DISPLAY ON A REJECT.
004300*   11/14/03  DLK  0160  PRINT-ONE-TOTAL-LINE NOW FALLS
004400*                        THROUGH INTO WRITE-TO-PRINTER VIA
004500*                        PERFORM ... THRU INSTEAD OF A NESTED
004600*                        PERFORM - MATCHES THE AUDITOR'S NOTE
004700*                        ON PARAGRAPH-RANGE STYLE FOR THE
004800*                        TOTALS SECTION.
004900*   12/05/03  DLK  0162  SPECIAL-NAMES CLAUSES WERE SITTING
005000*                        UNUSED - FORM-FEED NOW ADVANCES VIA
005100*                        TOP-OF-FORM, OPENING/CLOSING-PROCEDURE
005200*                        NOW HONOR UPSI-0 FOR A RERUN DAY, AND
005300*                        EDIT-THE-REQUEST NOW TESTS THE KEY AND
005400*                        COUNT FIELDS WITH NUMERIC-DIGITS BEFORE
005500*                        TRUSTING A FEED RECORD'S RAW BYTES.
005600*---------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS NUMERIC-DIGITS IS "0" THRU "9"
006200     UPSI-0 ON STATUS IS RERUN-SWITCH
006300            OFF STATUS IS NOT-RERUN-SWITCH.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     COPY "SLCUST01.CBL".
006800
006900     COPY "SLLOAN01.CBL".
007000
007100     COPY "SLINST01.CBL".
007200
007300     COPY "SLCNTL01.CBL".
007400
007500*---------------------------------------------------------
007600* LNREQFL.CBL
007700* Daily feed of loan creation requests, one per customer
007800* request, built by the on-line system's overnight extract.
007900*---------------------------------------------------------
008000     SELECT LOAN-CREATION-REQUEST-FILE
008100         ASSIGN TO "LNREQFL"
008200         ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT PRINTER-FILE
008500         ASSIGN TO PRINTER
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100     COPY "FDCUST01.CBL".
009200
009300     COPY "FDLOAN01.CBL".
009400
009500     COPY "FDINST01.CBL".
009600
009700     COPY "FDCNTL01.CBL".
009800
009900 FD  LOAN-CREATION-REQUEST-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  LCR-RECORD.
010200     05  LCR-CUST-ID              PIC 9(9).
010300     05  LCR-AMOUNT               PIC S9(8)V99.
010400     05  LCR-RATE                 PIC S9V9(3).
010500     05  LCR-NUM-INST              PIC 9(4).
010600         88  NUM-INST-IS-VALID        VALUES 6 9 12 24.
010700     05  FILLER                   PIC X(12).
010800 01  FILLER REDEFINES LCR-RECORD.
010900     05  LCR-RAW-TEXT             PIC X(39).
011000*---------------------------------------------------------
011100* Text view of the two unsigned key fields, so EDIT-THE-
011200* REQUEST can test raw byte content with NUMERIC-DIGITS
011300* before trusting LCR-CUST-ID/LCR-NUM-INST in a key MOVE
011400* or the installment table subscript math.
011500*---------------------------------------------------------
011600 01  FILLER REDEFINES LCR-RECORD.
011700     05  LCR-CUST-ID-TEXT         PIC X(9).
011800     05  FILLER                   PIC X(14).
011900     05  LCR-NUM-INST-TEXT        PIC X(4).
012000     05  FILLER                   PIC X(12).
012100
012200 FD  PRINTER-FILE
012300     LABEL RECORDS ARE OMITTED.
012400 01  PRINTER-RECORD               PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700
012800 77  WS-CUST-REL-KEY              PIC 9(9)  COMP.
012900 77  WS-CUST-FILE-STATUS          PIC XX.
013000 77  WS-LOAN-REL-KEY              PIC 9(9)  COMP.
013100 77  WS-LOAN-FILE-STATUS          PIC XX.
013200 77  WS-INST-REL-KEY              PIC 9(9)  COMP.
013300 77  WS-INST-FILE-STATUS          PIC XX.
013400 77  WS-CNTL-REL-KEY              PIC 9(9)  COMP.
013500 77  WS-CNTL-FILE-STATUS          PIC XX.
013600
013700     COPY "WSDATE01.CBL".
013800
013900 77  LCR-FILE-AT-END              PIC X VALUE "N".
014000 77  WS-CUST-FOUND                PIC X.
014100 77  WS-CREDIT-IS-OK              PIC X.
014200 77  WS-REQUEST-IS-VALID          PIC X.
014300
014400*---------------------------------------------------------
014500* End-of-run control totals.  Counts are COMP, the money
014600* total stays DISPLAY like every other amount on file.
014700*---------------------------------------------------------
014800 77  WS-REQUESTS-READ             PIC 9(7)  COMP VALUE ZERO.
014900 77  WS-LOANS-CREATED             PIC 9(7)  COMP VALUE ZERO.
015000 77  WS-REJECTS-NO-CUSTOMER       PIC 9(7)  COMP VALUE ZERO.
015100 77  WS-REJECTS-NO-LIMIT          PIC 9(7)  COMP VALUE ZERO.
015200 77  WS-TOTAL-PRINCIPAL-ORIGINATED
015300                                  PIC S9(9)V99 VALUE ZERO.
015400
015500*---------------------------------------------------------
015600* Working amounts for one request.
015700*---------------------------------------------------------
015800 77  WS-ROUNDED-AMOUNT            PIC S9(8)V99.
015900 77  WS-RATE-PLUS-ONE             PIC 9V9(3).
016000 77  WS-AVAILABLE-LIMIT           PIC S9(8)V99.
016100
016200 77  WS-ROUND-INPUT               PIC S9(8)V9(5).
016300 77  WS-ROUND-RESULT              PIC S9(8)V99.
016400
016500*---------------------------------------------------------
016600* DIVIDE-AMOUNT-EVENLY work areas.  Cent amounts are whole
016700* numbers so they are kept as COMP, not DISPLAY money.
016800*---------------------------------------------------------
016900 77  WS-DIVIDE-AMOUNT             PIC S9(8)V99.
017000 77  WS-DIVIDE-COUNT              PIC 9(4)  COMP.
017100 77  WS-TOTAL-CENTS               PIC S9(10) COMP.
017200 77  WS-LOW-VALUE-CENTS           PIC S9(10) COMP.
017300 77  WS-HIGH-VALUE-CENTS          PIC S9(10) COMP.
017400 77  WS-NUM-HIGHS                 PIC 9(4)  COMP.
017500 77  WS-NUM-LOWS                  PIC 9(4)  COMP.
017600 77  WS-HIGH-START-INDEX          PIC 9(4)  COMP.
017700 77  WS-PART-INDEX                PIC 9(4)  COMP.
017800
017900 01  WS-DIVIDE-RESULT-TABLE.
018000     05  WS-DIVIDE-RESULT-CENTS OCCURS 24 TIMES
018100                                  PIC S9(10) COMP.
018200     05  FILLER                  PIC X(01).
018300
018400 01  WS-PRINCIPAL-PART-TABLE.
018500     05  WS-PRINCIPAL-PART    OCCURS 24 TIMES
018600                                  PIC S9(8)V99.
018700     05  FILLER                  PIC X(01).
018800
018900 01  WS-TOTAL-PART-TABLE.
019000     05  WS-TOTAL-PART        OCCURS 24 TIMES
019100                                  PIC S9(8)V99.
019200     05  FILLER                  PIC X(01).
019300
019400*---------------------------------------------------------
019500* ADD-MONTHS-TO-DATE work areas - due dates are always the
019600* first of a month so no day-of-month table is needed here
019700* the way LNPAY01 needs one for day-counting.
019800*---------------------------------------------------------
019900 77  WS-BASE-CCYY                 PIC 9(4)  COMP.
020000 77  WS-BASE-MM                   PIC 99    COMP.
020100 77  WS-MONTHS-TO-ADD             PIC 9(4)  COMP.
020200 77  WS-TOTAL-MONTHS              PIC 9(7)  COMP.
020300 77  WS-RESULT-CCYY                PIC 9(4)  COMP.
020400 77  WS-RESULT-ZB-MONTH            PIC 99    COMP.
020500 77  WS-RESULT-MM                  PIC 99    COMP.
020600*---------------------------------------------------------
020700* Due date is built up from its CCYY/MM/DD parts the same
020800* way WSDATE01 carries DATE-CCYYMMDD, then moved to
020900* INST-DUE-DATE as one 8-digit field.
021000*---------------------------------------------------------
021100 01  WS-DUE-DATE-WORK.
021200     05  WS-DUE-DATE-CCYY          PIC 9(4).
021300     05  WS-DUE-DATE-MM            PIC 99.
021400     05  WS-DUE-DATE-DD            PIC 99.
021500 01  WS-DUE-DATE-NUM REDEFINES WS-DUE-DATE-WORK PIC 9(8).
021600
021700*---------------------------------------------------------
021800* Status literal table - same FILLER-then-REDEFINES-into-
021900* OCCURS idiom SLSRPT04 used for its division/department/
022000* category name tables.
022100*---------------------------------------------------------
022200 01  THE-STATUS-LITERALS.
022300     05  FILLER   PIC X(21)  VALUE "CREATED".
022400     05  FILLER   PIC X(21)  VALUE "REJECTED-NO-CUSTOMER".
022500     05  FILLER   PIC X(21)  VALUE "REJECTED-NO-LIMIT".
022600 01  FILLER REDEFINES THE-STATUS-LITERALS.
022700     05  STATUS-TABLE OCCURS 3 TIMES
022800          INDEXED BY STATUS-INDEX.
022900         10  STATUS-TEXT          PIC X(21).
023000
023100*---------------------------------------------------------
023200* Report lines
023300*---------------------------------------------------------
023400 01  DETAIL-LINE.
023500     05  FILLER               PIC X(2)  VALUE SPACE.
023600     05  PRINT-REQUEST-NUMBER PIC ZZZZZZ9.
023700     05  FILLER               PIC X(2)  VALUE SPACE.
023800     05  PRINT-CUST-ID        PIC Z(8)9.
023900     05  FILLER               PIC X(2)  VALUE SPACE.
024000     05  PRINT-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99-.
024100     05  FILLER               PIC X(2)  VALUE SPACE.
024200     05  PRINT-RATE           PIC Z.999.
024300     05  FILLER               PIC X(2)  VALUE SPACE.
024400     05  PRINT-NUM-INST       PIC ZZZ9.
024500     05  FILLER               PIC X(2)  VALUE SPACE.
024600     05  PRINT-STATUS         PIC X(21).
024700
024800 01  COLUMN-LINE.
024900     05  FILLER         PIC X(9)  VALUE "REQUEST #".
025000     05  FILLER         PIC X(3)  VALUE SPACE.
025100     05  FILLER         PIC X(7)  VALUE "CUST-ID".
025200     05  FILLER         PIC X(7)  VALUE SPACE.
025300     05  FILLER         PIC X(6)  VALUE "AMOUNT".
025400     05  FILLER         PIC X(7)  VALUE SPACE.
025500     05  FILLER         PIC X(4)  VALUE "RATE".
025600     05  FILLER         PIC X(3)  VALUE SPACE.
025700     05  FILLER         PIC X(8)  VALUE "NUM-INST".
025800     05  FILLER         PIC X(2)  VALUE SPACE.
025900     05  FILLER         PIC X(6)  VALUE "STATUS".
026000
026100 01  TITLE-LINE.
026200     05  FILLER              PIC X(4) VALUE "RUN:".
026300     05  FORMATTED-RUN-DATE  PIC X(10).
026400     05  FILLER              PIC X(10) VALUE SPACE.
026500     05  FILLER              PIC X(28)
026600         VALUE "LOAN ORIGINATION CONTROL RPT".
026700     05  FILLER              PIC X(9) VALUE SPACE.
026800     05  FILLER              PIC X(5) VALUE "PAGE:".
026900     05  FILLER              PIC X(1) VALUE SPACE.
027000     05  PRINT-PAGE-NUMBER   PIC ZZZ9.
027100
027200 01  TOTAL-LINE.
027300     05  FILLER              PIC X(2) VALUE SPACE.
027400     05  TOTAL-CAPTION       PIC X(35).
027500     05  TOTAL-VALUE         PIC ZZZ,ZZZ,ZZ9.99-.
027600
027700 77  TOTAL-CAPTION-REQUESTS-READ    PIC X(35)
027800        VALUE "TOTAL REQUESTS READ              :".
027900 77  TOTAL-CAPTION-LOANS-CREATED    PIC X(35)
028000        VALUE "TOTAL LOANS CREATED               :".
028100 77  TOTAL-CAPTION-REJECT-CUSTOMER  PIC X(35)
028200        VALUE "REJECTED - CUSTOMER NOT FOUND      :".
028300 77  TOTAL-CAPTION-REJECT-LIMIT     PIC X(35)
028400        VALUE "REJECTED - NOT ENOUGH LIMIT        :".
028500 77  TOTAL-CAPTION-PRINCIPAL        PIC X(35)
028600        VALUE "TOTAL PRINCIPAL ORIGINATED         :".
028700
028800 77  WS-EDIT-COUNT                 PIC ZZZ,ZZZ,ZZ9.
028900 77  LINE-COUNT                    PIC 999  COMP VALUE ZERO.
029000 77  PAGE-NUMBER                   PIC 9999 COMP VALUE ZERO.
029100 77  MAXIMUM-LINES                 PIC 999  COMP VALUE 55.
029200
029300 PROCEDURE DIVISION.
029400 PROGRAM-BEGIN.
029500     PERFORM OPENING-PROCEDURE.
029600     PERFORM MAIN-PROCESS.
029700     PERFORM CLOSING-PROCEDURE.
029800
029900 PROGRAM-EXIT.
030000     EXIT PROGRAM.
030100
030200 PROGRAM-DONE.
030300     STOP RUN.
030400
030500 OPENING-PROCEDURE.
030600     OPEN INPUT LOAN-CREATION-REQUEST-FILE.
030700     OPEN I-O   CUSTOMER-MASTER.
030800     OPEN I-O   LOAN-MASTER.
030900     OPEN I-O   INSTALLMENT-MASTER.
031000     OPEN I-O   LOAN-CONTROL-FILE.
031100     OPEN OUTPUT PRINTER-FILE.
031200     IF RERUN-SWITCH                                               DLK0162
031300         DISPLAY "*** UPSI-0 ON - RERUN OF LNORIG01 ***"           DLK0162
031400         DISPLAY "*** LAST-RUN-DATE WILL NOT BE ADVANCED ***".     DLK0162
031500
031600     PERFORM READ-CONTROL-RECORD.
031700     PERFORM GET-RUN-DATE.
031800
031900     MOVE ZEROES TO LINE-COUNT PAGE-NUMBER.
032000     PERFORM START-NEW-PAGE.
032100
032200 CLOSING-PROCEDURE.
032300     PERFORM PRINT-CONTROL-TOTALS.
032400     PERFORM END-LAST-PAGE.
032500
032600     IF NOT-RERUN-SWITCH                                           DLK0162
032700         MOVE DATE-CCYYMMDD TO CNTL-LAST-RUN-DATE.
032800     PERFORM REWRITE-CONTROL-RECORD.
032900
033000     CLOSE LOAN-CREATION-REQUEST-FILE.
033100     CLOSE CUSTOMER-MASTER.
033200     CLOSE LOAN-MASTER.
033300     CLOSE INSTALLMENT-MASTER.
033400     CLOSE LOAN-CONTROL-FILE.
033500     CLOSE PRINTER-FILE.
033600
033700 GET-RUN-DATE.
033800     ACCEPT DATE-CCYYMMDD FROM DATE YYYYMMDD.
033900     PERFORM FORMAT-THE-DATE.
034000     MOVE FORMATTED-DATE TO FORMATTED-RUN-DATE.
034100
034200 MAIN-PROCESS.
034300     PERFORM READ-NEXT-REQUEST.
034400     PERFORM PROCESS-ONE-REQUEST
034500         UNTIL LCR-FILE-AT-END = "Y".
034600
034700 READ-NEXT-REQUEST.
034800     MOVE "N" TO LCR-FILE-AT-END.
034900     READ LOAN-CREATION-REQUEST-FILE
035000         AT END MOVE "Y" TO LCR-FILE-AT-END.
035100
035200*---------------------------------------------------------
035300* One loan creation request, start to finish.
035400*---------------------------------------------------------
035500 PROCESS-ONE-REQUEST.
035600     ADD 1 TO WS-REQUESTS-READ.
035700     MOVE SPACE TO PRINT-STATUS.
035800
035900     PERFORM EDIT-THE-REQUEST.
036000     IF WS-REQUEST-IS-VALID = "Y"
036100         PERFORM LOOKUP-CUSTOMER
036200         IF WS-CUST-FOUND = "Y"
036300             PERFORM CHECK-CREDIT-LIMIT
036400             IF WS-CREDIT-IS-OK = "Y"
036500                 PERFORM CREATE-THE-LOAN
036600                 SET STATUS-INDEX TO 1
036700                 ADD 1 TO WS-LOANS-CREATED
036800             ELSE
036900                 SET STATUS-INDEX TO 3
037000                 ADD 1 TO WS-REJECTS-NO-LIMIT                     RH 0044 
037100             END-IF
037200         ELSE
037300             SET STATUS-INDEX TO 2
037400             ADD 1 TO WS-REJECTS-NO-CUSTOMER
037500         END-IF
037600         MOVE STATUS-TEXT(STATUS-INDEX) TO PRINT-STATUS
037700         PERFORM PRINT-REQUEST-LINE
037800     END-IF.
037900
038000     PERFORM READ-NEXT-REQUEST.
038100
038200*---------------------------------------------------------
038300* Defensive re-check of the installment count - the on-
038400* line system is supposed to keep this to 6, 9, 12 or 24,
038500* but it governs the size of every table below so we do
038600* not trust a bad feed file (see ticket 2003-0158 below).
038700*---------------------------------------------------------
038800 EDIT-THE-REQUEST.                                                PDQ0158
038900     MOVE "Y" TO WS-REQUEST-IS-VALID.
039000     IF LCR-CUST-ID-TEXT IS NOT NUMERIC-DIGITS                     DLK0162
039100         OR LCR-NUM-INST-TEXT IS NOT NUMERIC-DIGITS                DLK0162
039200         MOVE "N" TO WS-REQUEST-IS-VALID                           DLK0162
039300         DISPLAY "REQUEST " WS-REQUESTS-READ                       DLK0162
039400                 " HAS NON-NUMERIC KEY OR COUNT DATA - SKIPPED"    DLK0162
039500         DISPLAY "RAW REQUEST - " LCR-RAW-TEXT                     DLK0162
039600     ELSE                                                          DLK0162
039700         IF NOT NUM-INST-IS-VALID
039800             MOVE "N" TO WS-REQUEST-IS-VALID
039900             DISPLAY "REQUEST " WS-REQUESTS-READ
040000                     " HAS AN INVALID INSTALLMENT COUNT - SKIPPED"
040100             DISPLAY "RAW REQUEST - " LCR-RAW-TEXT
040200         END-IF                                                    DLK0162
040300     END-IF.                                                       DLK0162
040400 LOOKUP-CUSTOMER.
040500     MOVE LCR-CUST-ID TO WS-CUST-REL-KEY.
040600     MOVE "Y" TO WS-CUST-FOUND.
040700     READ CUSTOMER-MASTER RECORD
040800         INVALID KEY
040900         MOVE "N" TO WS-CUST-FOUND.
041000
041100 CHECK-CREDIT-LIMIT.
041200     COMPUTE WS-AVAILABLE-LIMIT =
041300             CUST-CREDIT-LIMIT - CUST-USED-LIMIT.
041400     IF WS-AVAILABLE-LIMIT < LCR-AMOUNT
041500         MOVE "N" TO WS-CREDIT-IS-OK
041600     ELSE
041700         MOVE "Y" TO WS-CREDIT-IS-OK.
041800
041900 CREATE-THE-LOAN.
042000     MOVE LCR-AMOUNT TO WS-ROUND-INPUT.
042100     PERFORM ROUND-TWO-DECIMAL.
042200     MOVE WS-ROUND-RESULT TO WS-ROUNDED-AMOUNT.
042300
042400     PERFORM COMPUTE-TOTAL-AMOUNT.
042500
042600     PERFORM SPLIT-PRINCIPAL-AMOUNT.
042700     PERFORM SPLIT-TOTAL-AMOUNT.
042800
042900     PERFORM ASSIGN-NEXT-LOAN-ID.
043000     PERFORM WRITE-LOAN-RECORD.
043100     PERFORM WRITE-INSTALLMENT-RECORDS.
043200     PERFORM UPDATE-CUSTOMER-USED-LIMIT.
043300
043400     ADD WS-ROUNDED-AMOUNT TO WS-TOTAL-PRINCIPAL-ORIGINATED.
043500
043600 COMPUTE-TOTAL-AMOUNT.
043700     COMPUTE WS-RATE-PLUS-ONE = 1 + LCR-RATE.
043800     MOVE WS-ROUNDED-AMOUNT TO WS-ROUND-INPUT.
043900     COMPUTE WS-ROUND-INPUT ROUNDED =
044000             WS-ROUNDED-AMOUNT * WS-RATE-PLUS-ONE.
044100     PERFORM ROUND-TWO-DECIMAL.
044200     MOVE WS-ROUND-RESULT TO LOAN-TOTAL-AMOUNT.
044300
044400 SPLIT-PRINCIPAL-AMOUNT.
044500     MOVE WS-ROUNDED-AMOUNT TO WS-DIVIDE-AMOUNT.
044600     MOVE LCR-NUM-INST TO WS-DIVIDE-COUNT.
044700     PERFORM DIVIDE-AMOUNT-EVENLY.
044800     PERFORM COMPUTE-ONE-PRINCIPAL-PART
044900         VARYING WS-PART-INDEX FROM 1 BY 1
045000         UNTIL WS-PART-INDEX > LCR-NUM-INST.
045100
045200 COMPUTE-ONE-PRINCIPAL-PART.
045300     COMPUTE WS-PRINCIPAL-PART(WS-PART-INDEX) =
045400             WS-DIVIDE-RESULT-CENTS(WS-PART-INDEX) / 100.
045500
045600 SPLIT-TOTAL-AMOUNT.
045700     MOVE LOAN-TOTAL-AMOUNT TO WS-DIVIDE-AMOUNT.
045800     MOVE LCR-NUM-INST TO WS-DIVIDE-COUNT.
045900     PERFORM DIVIDE-AMOUNT-EVENLY.
046000     PERFORM COMPUTE-ONE-TOTAL-PART
046100         VARYING WS-PART-INDEX FROM 1 BY 1
046200         UNTIL WS-PART-INDEX > LCR-NUM-INST.
046300
046400 COMPUTE-ONE-TOTAL-PART.
046500     COMPUTE WS-TOTAL-PART(WS-PART-INDEX) =
046600             WS-DIVIDE-RESULT-CENTS(WS-PART-INDEX) / 100.
046700
046800*---------------------------------------------------------
046900* DIVIDE-AMOUNT-EVENLY - split WS-DIVIDE-AMOUNT into
047000* WS-DIVIDE-COUNT cent-precise parts, low values first,
047100* the one-cent-higher remainder parts last, summing back
047200* to the original amount exactly.
047300*---------------------------------------------------------
047400 DIVIDE-AMOUNT-EVENLY.                                            DLK0103 
047500     COMPUTE WS-TOTAL-CENTS = WS-DIVIDE-AMOUNT * 100.
047600     DIVIDE WS-TOTAL-CENTS BY WS-DIVIDE-COUNT
047700         GIVING WS-LOW-VALUE-CENTS
047800         REMAINDER WS-NUM-HIGHS.
047900     COMPUTE WS-HIGH-VALUE-CENTS = WS-LOW-VALUE-CENTS + 1.
048000     COMPUTE WS-NUM-LOWS = WS-DIVIDE-COUNT - WS-NUM-HIGHS.
048100     COMPUTE WS-HIGH-START-INDEX = WS-NUM-LOWS + 1.
048200
048300     PERFORM FILL-LOW-PART
048400         VARYING WS-PART-INDEX FROM 1 BY 1
048500         UNTIL WS-PART-INDEX > WS-NUM-LOWS.
048600
048700     PERFORM FILL-HIGH-PART
048800         VARYING WS-PART-INDEX FROM WS-HIGH-START-INDEX BY 1
048900         UNTIL WS-PART-INDEX > WS-DIVIDE-COUNT.
049000
049100 FILL-LOW-PART.
049200     MOVE WS-LOW-VALUE-CENTS TO
049300          WS-DIVIDE-RESULT-CENTS(WS-PART-INDEX).
049400
049500 FILL-HIGH-PART.
049600     MOVE WS-HIGH-VALUE-CENTS TO
049700          WS-DIVIDE-RESULT-CENTS(WS-PART-INDEX).
049800
049900 ASSIGN-NEXT-LOAN-ID.
050000     MOVE CNTL-NEXT-LOAN-ID TO LOAN-ID.
050100     ADD 1 TO CNTL-NEXT-LOAN-ID.
050200
050300 WRITE-LOAN-RECORD.
050400     MOVE LCR-CUST-ID TO LOAN-CUST-ID.
050500     MOVE WS-ROUNDED-AMOUNT TO LOAN-AMOUNT.
050600     MOVE LCR-NUM-INST TO LOAN-NUM-INSTALLMENTS.
050700     MOVE "N" TO LOAN-IS-PAID.
050800     MOVE LOAN-ID TO WS-LOAN-REL-KEY.
050900     WRITE LOAN-RECORD
051000         INVALID KEY
051100         DISPLAY "ERROR WRITING LOAN RECORD " LOAN-ID
051200                 " STATUS " WS-LOAN-FILE-STATUS.
051300
051400 WRITE-INSTALLMENT-RECORDS.
051500     PERFORM WRITE-ONE-INSTALLMENT
051600         VARYING WS-PART-INDEX FROM 1 BY 1
051700         UNTIL WS-PART-INDEX > LCR-NUM-INST.
051800
051900 WRITE-ONE-INSTALLMENT.
052000     PERFORM ASSIGN-NEXT-INST-ID.
052100     MOVE LOAN-ID TO INST-LOAN-ID.
052200     MOVE WS-PRINCIPAL-PART(WS-PART-INDEX) TO INST-AMOUNT.
052300     MOVE WS-TOTAL-PART(WS-PART-INDEX) TO INST-TOTAL-AMOUNT.
052400     MOVE ZEROES TO INST-PAID-AMOUNT.
052500     MOVE ZEROES TO INST-PAYMENT-DATE.
052600     MOVE "N" TO INST-IS-PAID.
052700
052800     MOVE DATE-CCYY TO WS-BASE-CCYY.
052900     MOVE DATE-MM TO WS-BASE-MM.
053000     MOVE WS-PART-INDEX TO WS-MONTHS-TO-ADD.
053100     PERFORM ADD-MONTHS-TO-DATE.
053200     MOVE WS-RESULT-CCYY TO WS-DUE-DATE-CCYY.
053300     MOVE WS-RESULT-MM   TO WS-DUE-DATE-MM.
053400     MOVE 1              TO WS-DUE-DATE-DD.
053500     MOVE WS-DUE-DATE-NUM TO INST-DUE-DATE.
053600
053700     MOVE INST-ID TO WS-INST-REL-KEY.
053800     WRITE INST-RECORD
053900         INVALID KEY
054000         DISPLAY "ERROR WRITING INSTALLMENT RECORD " INST-ID
054100                 " STATUS " WS-INST-FILE-STATUS.
054200
054300 ASSIGN-NEXT-INST-ID.
054400     MOVE CNTL-NEXT-INST-ID TO INST-ID.
054500     ADD 1 TO CNTL-NEXT-INST-ID.
054600
054700 UPDATE-CUSTOMER-USED-LIMIT.
054800     ADD WS-ROUNDED-AMOUNT TO CUST-USED-LIMIT.
054900     MOVE CUST-ID TO WS-CUST-REL-KEY.
055000     REWRITE CUST-RECORD
055100         INVALID KEY
055200         DISPLAY "ERROR REWRITING CUSTOMER RECORD " CUST-ID
055300                 " STATUS " WS-CUST-FILE-STATUS.
055400
055500*---------------------------------------------------------
055600* Common.roundTwoDecimal - round WS-ROUND-INPUT to two
055700* decimal places, half-up on the magnitude.  COMPUTE's
055800* default ROUNDED mode (nearest, away from zero) matches
055900* this for every amount in this run, all of which are
056000* non-negative.
056100*---------------------------------------------------------
056200 ROUND-TWO-DECIMAL.
056300     COMPUTE WS-ROUND-RESULT ROUNDED = WS-ROUND-INPUT.
056400
056500*---------------------------------------------------------
056600* ADD-MONTHS-TO-DATE - add WS-MONTHS-TO-ADD months (always
056700* zero or positive in this program) to WS-BASE-CCYY /
056800* WS-BASE-MM, returning WS-RESULT-CCYY / WS-RESULT-MM.  The
056900* day is always forced to the first by the caller.
057000*---------------------------------------------------------
057100 ADD-MONTHS-TO-DATE.                                              JMT0119 
057200     COMPUTE WS-TOTAL-MONTHS =
057300             (WS-BASE-CCYY * 12) + (WS-BASE-MM - 1)
057400                 + WS-MONTHS-TO-ADD.
057500     DIVIDE WS-TOTAL-MONTHS BY 12
057600         GIVING WS-RESULT-CCYY
057700         REMAINDER WS-RESULT-ZB-MONTH.
057800     COMPUTE WS-RESULT-MM = WS-RESULT-ZB-MONTH + 1.
057900
058000*---------------------------------------------------------
058100* Date formatting, carried in every program that prints a
058200* run date the way SLSRPT04 and DATE05 both carry their own
058300* copy instead of sharing it from a copybook.
058400*---------------------------------------------------------
058500 FORMAT-THE-DATE.
058600     PERFORM CONVERT-TO-MMDDCCYY.
058700     MOVE DATE-MMDDCCYY TO FORMATTED-DATE.
058800
058900 CONVERT-TO-MMDDCCYY.
059000     COMPUTE DATE-MMDDCCYY =
059100             (DATE-MM * 1000000) + (DATE-DD * 10000) + DATE-CCYY.
059200
059300*---------------------------------------------------------
059400* Printing routines
059500*---------------------------------------------------------
059600 PRINT-REQUEST-LINE.
059700     IF LINE-COUNT > MAXIMUM-LINES
059800         PERFORM START-NEXT-PAGE.
059900     MOVE SPACE TO DETAIL-LINE.
060000     MOVE WS-REQUESTS-READ TO PRINT-REQUEST-NUMBER.
060100     MOVE LCR-CUST-ID TO PRINT-CUST-ID.
060200     MOVE LCR-AMOUNT TO PRINT-AMOUNT.
060300     MOVE LCR-RATE TO PRINT-RATE.
060400     MOVE LCR-NUM-INST TO PRINT-NUM-INST.
060500     MOVE DETAIL-LINE TO PRINTER-RECORD.
060600     PERFORM WRITE-TO-PRINTER.
060700
060800 PRINT-CONTROL-TOTALS.
060900     PERFORM LINE-FEED.
061000     MOVE TOTAL-CAPTION-REQUESTS-READ TO TOTAL-CAPTION.
061100     MOVE WS-REQUESTS-READ TO TOTAL-VALUE.
061200     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
061300
061400     MOVE TOTAL-CAPTION-LOANS-CREATED TO TOTAL-CAPTION.
061500     MOVE WS-LOANS-CREATED TO TOTAL-VALUE.
061600     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
061700
061800     MOVE TOTAL-CAPTION-REJECT-CUSTOMER TO TOTAL-CAPTION.
061900     MOVE WS-REJECTS-NO-CUSTOMER TO TOTAL-VALUE.
062000     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
062100
062200     MOVE TOTAL-CAPTION-REJECT-LIMIT TO TOTAL-CAPTION.
062300     MOVE WS-REJECTS-NO-LIMIT TO TOTAL-VALUE.
062400     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
062500
062600     MOVE TOTAL-CAPTION-PRINCIPAL TO TOTAL-CAPTION.
062700     MOVE WS-TOTAL-PRINCIPAL-ORIGINATED TO TOTAL-VALUE.
062800     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
062900
063000 PRINT-ONE-TOTAL-LINE.
063100     MOVE TOTAL-LINE TO PRINTER-RECORD.
063200* falls through into WRITE-TO-PRINTER - see PERFORM ... THRU     DLK0160
063300
063400 WRITE-TO-PRINTER.
063500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
063600     ADD 1 TO LINE-COUNT.
063700
063800 LINE-FEED.
063900     MOVE SPACE TO PRINTER-RECORD.
064000     PERFORM WRITE-TO-PRINTER.
064100
064200 START-NEXT-PAGE.
064300     PERFORM END-LAST-PAGE.
064400     PERFORM START-NEW-PAGE.
064500
064600 START-NEW-PAGE.
064700     ADD 1 TO PAGE-NUMBER.
064800     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
064900     MOVE TITLE-LINE TO PRINTER-RECORD.
065000     PERFORM WRITE-TO-PRINTER.
065100     PERFORM LINE-FEED.
065200     MOVE COLUMN-LINE TO PRINTER-RECORD.
065300     PERFORM WRITE-TO-PRINTER.
065400     PERFORM LINE-FEED.
065500
065600 END-LAST-PAGE.
065700     IF PAGE-NUMBER > 0
065800         PERFORM FORM-FEED.
065900     MOVE ZERO TO LINE-COUNT.
066000
066100 FORM-FEED.
066200     MOVE SPACE TO PRINTER-RECORD.
066300     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.
066400
066500*---------------------------------------------------------
066600* Control file I-O
066700*---------------------------------------------------------
066800 READ-CONTROL-RECORD.
066900     MOVE 1 TO WS-CNTL-REL-KEY.
067000     READ LOAN-CONTROL-FILE RECORD
067100         INVALID KEY
067200         DISPLAY "CONTROL RECORD NOT FOUND - RUN CTLBLD01"
067300         MOVE ZEROES TO CNTL-RECORD
067400         MOVE 1 TO CNTL-NEXT-CUST-ID
067500                   CNTL-NEXT-LOAN-ID
067600                   CNTL-NEXT-INST-ID.
067700
067800 REWRITE-CONTROL-RECORD.
067900     MOVE 1 TO WS-CNTL-REL-KEY.
068000     REWRITE CNTL-RECORD
068100         INVALID KEY
068200         DISPLAY "ERROR REWRITING CONTROL RECORD".
