000100*---------------------------------------------------------
000200* SLCUST01.CBL
000300* FILE-CONTROL entry for the customer master.
000400* Relative organization -- CUST-ID is used directly as
000500* the relative slot number, so a customer's record is
000600* always one READ away once its ID is known.
000700*---------------------------------------------------------
000800     SELECT CUSTOMER-MASTER
000900         ASSIGN TO "CUSTMAS"
001000         ORGANIZATION IS RELATIVE
001100         ACCESS MODE IS RANDOM
001200         RELATIVE KEY IS WS-CUST-REL-KEY
001300         FILE STATUS IS WS-CUST-FILE-STATUS.
