000100*---------------------------------------------------------
000200* FDINST01.CBL
000300* Installment master record.  One slot per installment,
000400* INST-ID is the relative key used to get there.
000500*---------------------------------------------------------
000600 FD  INSTALLMENT-MASTER
000700     LABEL RECORDS ARE STANDARD.
000800 01  INST-RECORD.
000900     05  INST-ID                  PIC 9(9).
001000     05  INST-LOAN-ID             PIC 9(9).
001100     05  INST-AMOUNT              PIC S9(8)V99.
001200     05  INST-TOTAL-AMOUNT        PIC S9(8)V99.
001300     05  INST-PAID-AMOUNT         PIC S9(8)V99.
001400     05  INST-DUE-DATE            PIC 9(8).
001500     05  INST-PAYMENT-DATE        PIC 9(8).
001600     05  INST-IS-PAID             PIC X(1).
001700         88  INST-FULLY-PAID          VALUE "Y".
001800         88  INST-NOT-PAID            VALUE "N".
001900     05  FILLER                   PIC X(15).
