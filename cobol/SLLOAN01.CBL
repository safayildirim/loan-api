000100*---------------------------------------------------------
000200* SLLOAN01.CBL
000300* FILE-CONTROL entry for the loan master.
000400* Relative organization -- LOAN-ID is used directly as
000500* the relative slot number.
000600*---------------------------------------------------------
000700     SELECT LOAN-MASTER
000800         ASSIGN TO "LOANMAS"
000900         ORGANIZATION IS RELATIVE
001000         ACCESS MODE IS RANDOM
001100         RELATIVE KEY IS WS-LOAN-REL-KEY
001200         FILE STATUS IS WS-LOAN-FILE-STATUS.
