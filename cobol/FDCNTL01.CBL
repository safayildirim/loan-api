000100*---------------------------------------------------------
000200* FDCNTL01.CBL
000300* Loan system control record -- one record, relative slot
000400* 1, carrying next-available keys for the three masters.
000500*---------------------------------------------------------
000600 FD  LOAN-CONTROL-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  CNTL-RECORD.
000900     05  CNTL-NEXT-CUST-ID        PIC 9(9).
001000     05  CNTL-NEXT-LOAN-ID        PIC 9(9).
001100     05  CNTL-NEXT-INST-ID        PIC 9(9).
001200     05  CNTL-LAST-RUN-DATE       PIC 9(8).
001300     05  FILLER                   PIC X(15).
