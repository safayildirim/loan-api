000100*---------------------------------------------------------
000200* WSDATE01.CBL
000300* Working-storage fields for the date and time routines
000400* shared by the loan batch programs.  Each program still
000500* carries its own FORMAT-THE-DATE / ADD-MONTHS-TO-DATE /
000600* DAYS-BETWEEN-DATES paragraphs -- only the data areas
000700* are common.
000800*---------------------------------------------------------
000900 77  FORMATTED-DATE          PIC Z9/99/9999.
001000 77  DATE-MMDDCCYY           PIC 9(8).
001100
001200 01  DATE-CCYYMMDD           PIC 9(8).
001300 01  FILLER REDEFINES DATE-CCYYMMDD.
001400     05  DATE-CCYY           PIC 9(4).
001500     05  DATE-MM             PIC 99.
001600     05  DATE-DD             PIC 99.
001700
001800 77  RUN-DATE                PIC 9(6).
001900 77  RUN-TIME                PIC 9(8).
002000
002100 01  TIME-HHMMSS             PIC 9(6).
002200 01  FILLER REDEFINES TIME-HHMMSS.
002300     05  TIME-HH             PIC 99.
002400     05  TIME-MM             PIC 99.
002500     05  TIME-SS             PIC 99.
002600
002700 77  FORMATTED-TIME          PIC Z9/99/99.
