000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CUSTNEW01.
000300 AUTHOR. R HAUSMANN.
000400 INSTALLATION. CONSUMER LOAN SERVICING.
000500 DATE-WRITTEN. 02/11/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* CUSTNEW01 - add one customer to the customer master.
001000* Assigns the next customer id from the loan system
001100* control file, sets the used credit limit to zero, and
001200* writes the customer record to its relative slot.
001300*
001400* Password/login security is maintained by the on-line
001500* system, not by this batch add -- CUST-USERNAME is
001600* carried as given, nothing is hashed or encoded here.
001700*---------------------------------------------------------
001800* CHANGE LOG
001900*   02/11/91  RH   0000  ORIGINAL PROGRAM, MODELED ON
002000*                        VNDNEW01 FOR THE NEW LOAN
002100*                        SERVICING SYSTEM.
002200*   08/30/91  RH   0041  ADDED CUST-ROLE ENTRY, DEFAULT
002300*                        TO "CUSTOMER" ON BLANK REPLY.
002400*   01/19/93  DLK  0077  CREDIT LIMIT ENTRY NOW SPLIT
002500*                        INTO WHOLE/CENTS AREA BEFORE
002600*                        COMPUTE, MATCHES LNORIG01 STYLE.
002700*   11/05/98  JMT  0119  Y2K -- ADDED-DATE DISPLAY NOW
002800*                        SHOWS A 4-DIGIT YEAR.
002900*   12/02/03  PDQ  0160  ENTER-CUST-ROLE NOW RE-PROMPTS ON
003000*                        AN INVALID ROLE REPLY INSTEAD OF
003100*                        LETTING A TYPO THROUGH - TICKET
003200*                        2003-0160, AUDIT WANTED BAD ROLE
003300*                        REPLIES CAUGHT AT ENTRY TIME.
003400*   12/10/03  DLK  0163  ENTER-CUST-FIELDS NOW PERFORMS
003500*                        ENTER-CUST-ROLE THRU ITS OWN EXIT -
003600*                        THE PLAIN PERFORM WAS SKIPPING THE
003700*                        RETURN ON A BLANK ROLE REPLY AND
003800*                        DROPPING THE ADD-ANOTHER-CUSTOMER
003900*                        LOOP.  ALSO WIRED UP THE UNUSED
004000*                        SPECIAL-NAMES CLAUSES - CREDIT LIMIT
004100*                        ENTRY NOW CHECKS NUMERIC-DIGITS AND
004200*                        OPENING-PROCEDURE HONORS UPSI-0 FOR
004300*                        A RERUN DAY.  TOP-OF-FORM DROPPED -
004400*                        THIS PROGRAM OWNS NO PRINTER-FILE.
004500*---------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS NUMERIC-DIGITS IS "0" THRU "9"
005000     UPSI-0 ON STATUS IS RERUN-SWITCH
005100            OFF STATUS IS NOT-RERUN-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     COPY "SLCUST01.CBL".
005600
005700     COPY "SLCNTL01.CBL".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "FDCUST01.CBL".
006300 01  FILLER REDEFINES CUST-RECORD.
006400     05  CUST-RAW-TEXT            PIC X(150).
006500
006600     COPY "FDCNTL01.CBL".
006700 01  FILLER REDEFINES CNTL-RECORD.
006800     05  CNTL-RAW-TEXT            PIC X(50).
006900
007000 WORKING-STORAGE SECTION.
007100
007200 77  WS-CUST-REL-KEY              PIC 9(9)  COMP.
007300 77  WS-CUST-FILE-STATUS          PIC XX.
007400 77  WS-CNTL-REL-KEY              PIC 9(9)  COMP.
007500 77  WS-CNTL-FILE-STATUS          PIC XX.
007600
007700 77  YES-NO                       PIC X.
007800 77  WS-ROLE-ENTRY                PIC X(8).
007900
008000     COPY "WSDATE01.CBL".
008100
008200*---------------------------------------------------------
008300* Credit limit is keyed in as a plain numeric amount and
008400* then viewed through this REDEFINES so the whole-dollar
008500* part can be edited for the confirmation DISPLAY without
008600* a second ACCEPT.
008700*---------------------------------------------------------
008800 01  WS-CREDIT-LIMIT-ENTRY        PIC 9(8)V99.
008900 01  WS-CREDIT-LIMIT-ENTRY-ALT REDEFINES                          DLK0077 
009000         WS-CREDIT-LIMIT-ENTRY.
009100     05  WS-CL-ENTRY-WHOLE        PIC 9(8).
009200     05  WS-CL-ENTRY-CENTS        PIC 99.
009300
009400 01  WS-DISPLAY-CREDIT-LIMIT      PIC ZZZ,ZZZ,ZZ9.99.
009500
009600 PROCEDURE DIVISION.
009700 PROGRAM-BEGIN.
009800     PERFORM OPENING-PROCEDURE.
009900     PERFORM MAIN-PROCESS.
010000     PERFORM CLOSING-PROCEDURE.
010100
010200 PROGRAM-DONE.
010300     ACCEPT OMITTED. STOP RUN.
010400
010500 OPENING-PROCEDURE.
010600     OPEN I-O CUSTOMER-MASTER.
010700     OPEN I-O LOAN-CONTROL-FILE.
010800     IF RERUN-SWITCH                                             DLK0163
010900         DISPLAY "*** UPSI-0 ON - RERUN OF CUSTNEW01 ***".       DLK0163
011000     PERFORM READ-CONTROL-RECORD.
011100
011200 CLOSING-PROCEDURE.
011300     PERFORM REWRITE-CONTROL-RECORD.
011400     CLOSE CUSTOMER-MASTER.
011500     CLOSE LOAN-CONTROL-FILE.
011600
011700 MAIN-PROCESS.
011800     MOVE "Y" TO YES-NO.
011900     PERFORM ADD-ONE-CUSTOMER
012000         UNTIL YES-NO = "N".
012100
012200 ADD-ONE-CUSTOMER.
012300     PERFORM INIT-CUST-RECORD.
012400     PERFORM ENTER-CUST-FIELDS.
012500     PERFORM ASSIGN-NEXT-CUST-ID.
012600     PERFORM WRITE-CUST-RECORD.
012700     PERFORM DISPLAY-CONFIRMATION.
012800     PERFORM GO-AGAIN.
012900
013000 INIT-CUST-RECORD.
013100     MOVE SPACE TO CUST-RECORD.
013200     MOVE ZEROES TO CUST-USED-LIMIT.
013300
013400 ENTER-CUST-FIELDS.
013500     PERFORM ENTER-CUST-NAME.
013600     PERFORM ENTER-CUST-SURNAME.
013700     PERFORM ENTER-CUST-USERNAME.
013800     PERFORM ENTER-CUST-CREDIT-LIMIT.
013900     PERFORM ENTER-CUST-ROLE THRU ENTER-CUST-ROLE-EXIT.
014000
014100 ENTER-CUST-NAME.
014200     DISPLAY "ENTER CUSTOMER FIRST NAME".
014300     ACCEPT CUST-NAME.
014400
014500 ENTER-CUST-SURNAME.
014600     DISPLAY "ENTER CUSTOMER SURNAME".
014700     ACCEPT CUST-SURNAME.
014800
014900 ENTER-CUST-USERNAME.
015000     DISPLAY "ENTER CUSTOMER LOGIN USERNAME".
015100     ACCEPT CUST-USERNAME.
015200
015300 ENTER-CUST-CREDIT-LIMIT.
015400*    Re-prompts on non-digit bytes instead of trusting a bad     DLK0163
015500*    ACCEPT straight into the COMPUTE below - ticket 2003-       DLK0163
015600*    0163, same NUMERIC-DIGITS check LNORIG01 runs on its feed.  DLK0163
015700     DISPLAY "ENTER CREDIT LIMIT (9999999.99 MAX)".
015800     ACCEPT WS-CREDIT-LIMIT-ENTRY.
015900     IF WS-CL-ENTRY-WHOLE IS NOT NUMERIC-DIGITS                  DLK0163
016000         OR WS-CL-ENTRY-CENTS IS NOT NUMERIC-DIGITS              DLK0163
016100         DISPLAY "INVALID CREDIT LIMIT - DIGITS ONLY"            DLK0163
016200         GO TO ENTER-CUST-CREDIT-LIMIT.                          DLK0163
016300     MOVE WS-CREDIT-LIMIT-ENTRY TO CUST-CREDIT-LIMIT.
016400
016500 ENTER-CUST-ROLE.                                                 RH 0041
016600*    Re-prompts on anything but ADMIN/CUSTOMER/blank instead       PDQ0160
016700*    of silently defaulting a typo to CUSTOMER - ticket 2003-      PDQ0160
016800*    0160, audit wanted bad role replies caught at entry time.     PDQ0160
016900     DISPLAY "ENTER ROLE - ADMIN OR CUSTOMER".
017000     DISPLAY "(BLANK DEFAULTS TO CUSTOMER)".
017100     ACCEPT WS-ROLE-ENTRY.
017200     IF WS-ROLE-ENTRY = SPACE
017300         MOVE "CUSTOMER" TO CUST-ROLE
017400         GO TO ENTER-CUST-ROLE-EXIT.
017500     IF WS-ROLE-ENTRY NOT = "ADMIN" AND
017600         WS-ROLE-ENTRY NOT = "CUSTOMER"
017700         DISPLAY "INVALID ROLE - ENTER ADMIN OR CUSTOMER"
017800         GO TO ENTER-CUST-ROLE.
017900     MOVE WS-ROLE-ENTRY TO CUST-ROLE.
018000 ENTER-CUST-ROLE-EXIT.
018100     EXIT.
018200
018300 ASSIGN-NEXT-CUST-ID.
018400     MOVE CNTL-NEXT-CUST-ID TO CUST-ID.
018500     ADD 1 TO CNTL-NEXT-CUST-ID.
018600
018700 WRITE-CUST-RECORD.
018800     MOVE CUST-ID TO WS-CUST-REL-KEY.
018900     WRITE CUST-RECORD
019000         INVALID KEY
019100         DISPLAY "ERROR WRITING CUSTOMER RECORD "
019200                 CUST-ID " STATUS " WS-CUST-FILE-STATUS
019300         DISPLAY "RAW RECORD - " CUST-RAW-TEXT.
019400
019500 DISPLAY-CONFIRMATION.                                            JMT0119 
019600     MOVE CUST-CREDIT-LIMIT TO WS-DISPLAY-CREDIT-LIMIT.
019700     ACCEPT DATE-CCYYMMDD FROM DATE YYYYMMDD.
019800     DISPLAY "CUSTOMER " CUST-ID " ADDED ON " DATE-CCYYMMDD
019900             " LIMIT " WS-DISPLAY-CREDIT-LIMIT.
020000
020100 GO-AGAIN.
020200     DISPLAY "ADD ANOTHER CUSTOMER (Y/N)?".
020300     ACCEPT YES-NO.
020400     IF YES-NO = "y"
020500         MOVE "Y" TO YES-NO.
020600     IF YES-NO NOT = "Y"
020700         MOVE "N" TO YES-NO.
020800
020900*---------------------------------------------------------
021000* Control file I-O
021100*---------------------------------------------------------
021200 READ-CONTROL-RECORD.
021300     MOVE 1 TO WS-CNTL-REL-KEY.
021400     READ LOAN-CONTROL-FILE RECORD
021500         INVALID KEY
021600         DISPLAY "CONTROL RECORD NOT FOUND - RUN CTLBLD01"
021700         MOVE ZEROES TO CNTL-RECORD
021800         MOVE 1 TO CNTL-NEXT-CUST-ID
021900                   CNTL-NEXT-LOAN-ID
022000                   CNTL-NEXT-INST-ID.
022100
022200 REWRITE-CONTROL-RECORD.
022300     MOVE 1 TO WS-CNTL-REL-KEY.
022400     REWRITE CNTL-RECORD
022500         INVALID KEY
022600         DISPLAY "ERROR REWRITING CONTROL RECORD"
022700         DISPLAY "RAW RECORD - " CNTL-RAW-TEXT.
