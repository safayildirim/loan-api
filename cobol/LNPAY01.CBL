000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNPAY01.
000300 AUTHOR. R HAUSMANN.
000400 INSTALLATION. CONSUMER LOAN SERVICING.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*---------------------------------------------------------
000900* LNPAY01 - daily payment posting run.
001000*
001100* Reads the payment request file, applies each payment to a
001200* loan's oldest unpaid, eligible installments in due-date
001300* order, computing an early-payment discount or a late-
001400* payment penalty on each one before deciding whether the
001500* remaining payment covers it.  Restores the paid-off
001600* principal to the customer's available credit limit and
001700* closes out the loan when nothing is left owing.  Prints a
001800* control report of every payment and end-of-run totals.
001900*---------------------------------------------------------
002000* CHANGE LOG
002100*   04/02/91  RH   0000  ORIGINAL PROGRAM.  BUILT ON THE
002200*                        STCMNT01 KEYED I-O STYLE, THE
002300*                        VNBYNM01 TABLE-BUILD/SORT STYLE,
002400*                        AND THE DATE05 LEAP-YEAR ROUTINES.
002500*   09/02/91  RH   0045  INSTALLMENTS NOW APPLIED OLDEST-
002600*                        DUE-DATE-FIRST INSTEAD OF LOWEST-
002700*                        INST-ID-FIRST -- MATCHES THE ON-
002800*                        LINE SYSTEM'S PAYOFF ORDER.
002900*   02/08/95  DLK  0112  ELIGIBILITY WINDOW WIDENED FROM 2
003000*                        TO 3 MONTHS PAST DUE PER COLLECTIONS
003100*                        POLICY CHANGE.
003200*   11/12/98  JMT  0119  Y2K - DATE-CCYY IS NOW 4 DIGITS IN
003300*                        WSDATE01; DAYS-BETWEEN-DATES REWORKED
003400*                        TO A FULL 4-DIGIT-YEAR DAY SERIAL
003500*                        NUMBER INSTEAD OF A 2-DIGIT OFFSET.
003600*   06/23/03  PDQ  0159  DISCOUNT/PENALTY COMPUTE NOW CARRIES
003700*                        5 DECIMAL PLACES BEFORE ROUNDING --
003800*                        TICKET 2003-0159, PENNY DRIFT ON
003900*                        LONG-OUTSTANDING LOANS.
004000*   11/14/03  DLK  0161  PRINT-ONE-TOTAL-LINE NOW FALLS
004100*                        THROUGH INTO WRITE-TO-PRINTER VIA
004200*                        PERFORM ... THRU INSTEAD OF A NESTED
004300*                        PERFORM - SAME AUDITOR'S NOTE AS
004400*                        LNORIG01, TICKET 2003-0161.
004500*   12/10/03  DLK  0164  SPECIAL-NAMES CLAUSES WERE SITTING
004600*                        UNUSED - FORM-FEED NOW ADVANCES VIA
004700*                        TOP-OF-FORM, OPENING/CLOSING-PROCEDURE
004800*                        NOW HONOR UPSI-0 FOR A RERUN DAY, AND
004900*                        A NEW EDIT-THE-PAYMENT CHECKS THE KEY
005000*                        FIELDS WITH NUMERIC-DIGITS BEFORE
005100*                        TRUSTING A FEED RECORD'S RAW BYTES.
005200*---------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-DIGITS IS "0" THRU "9"
005800     UPSI-0 ON STATUS IS RERUN-SWITCH
005900            OFF STATUS IS NOT-RERUN-SWITCH.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     COPY "SLCUST01.CBL".
006400
006500     COPY "SLLOAN01.CBL".
006600
006700     COPY "SLINST01.CBL".
006800
006900     COPY "SLCNTL01.CBL".
007000
007100*---------------------------------------------------------
007200* PAYREQFL.CBL
007300* Daily feed of payment requests, one per customer payment,
007400* built by the on-line system's overnight extract.
007500*---------------------------------------------------------
007600     SELECT PAYMENT-REQUEST-FILE
007700         ASSIGN TO "PAYREQFL"
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900
008000*---------------------------------------------------------
008100* PAYINFO.CBL
008200* Summary of what each payment actually bought, one line
008300* per payment request processed.
008400*---------------------------------------------------------
008500     SELECT LOAN-PAYMENT-INFO-FILE
008600         ASSIGN TO "PAYINFO"
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800
008900     SELECT PRINTER-FILE
009000         ASSIGN TO PRINTER
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600     COPY "FDCUST01.CBL".
009700
009800     COPY "FDLOAN01.CBL".
009900
010000     COPY "FDINST01.CBL".
010100
010200     COPY "FDCNTL01.CBL".
010300
010400 FD  PAYMENT-REQUEST-FILE
010500     LABEL RECORDS ARE STANDARD.
010600 01  PAY-RECORD.
010700     05  PAY-CUST-ID              PIC 9(9).
010800     05  PAY-LOAN-ID              PIC 9(9).
010900     05  PAY-AMOUNT               PIC S9(8)V99.
011000     05  PAY-RUN-DATE             PIC 9(8).
011100     05  FILLER                   PIC X(14).
011200*---------------------------------------------------------      DLK0164
011300* Text view of the two unsigned key fields, so EDIT-THE-         DLK0164
011400* PAYMENT can test raw byte content with NUMERIC-DIGITS          DLK0164
011500* before PAY-CUST-ID/PAY-LOAN-ID are trusted in a relative-      DLK0164
011600* key MOVE.  PAY-AMOUNT is left out of this view - a signed      DLK0164
011700* DISPLAY field's overpunched trailing byte is not a plain       DLK0164
011800* digit character.                                               DLK0164
011900*---------------------------------------------------------      DLK0164
012000 01  FILLER REDEFINES PAY-RECORD.                                DLK0164
012100     05  PAY-CUST-ID-TEXT         PIC X(9).
012200     05  PAY-LOAN-ID-TEXT         PIC X(9).
012300     05  FILLER                   PIC X(10).
012400     05  PAY-RUN-DATE-TEXT        PIC X(8).
012500     05  FILLER                   PIC X(14).
012600 FD  LOAN-PAYMENT-INFO-FILE
012700     LABEL RECORDS ARE STANDARD.
012800 01  PAYINFO-RECORD.
012900     05  PAYINFO-CUST-ID          PIC 9(9).
013000     05  PAYINFO-LOAN-ID          PIC 9(9).
013100     05  PAYINFO-PAID-COUNT       PIC 9(4).
013200     05  PAYINFO-AMOUNT-SPENT     PIC S9(8)V99.
013300     05  PAYINFO-PAID-COMPLETELY  PIC X(1).
013400     05  FILLER                   PIC X(15).
013500
013600 FD  PRINTER-FILE
013700     LABEL RECORDS ARE OMITTED.
013800 01  PRINTER-RECORD               PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 77  WS-CUST-REL-KEY              PIC 9(9)  COMP.
014300 77  WS-CUST-FILE-STATUS          PIC XX.
014400 77  WS-LOAN-REL-KEY              PIC 9(9)  COMP.
014500 77  WS-LOAN-FILE-STATUS          PIC XX.
014600 77  WS-INST-REL-KEY              PIC 9(9)  COMP.
014700 77  WS-INST-FILE-STATUS          PIC XX.
014800 77  WS-CNTL-REL-KEY              PIC 9(9)  COMP.
014900 77  WS-CNTL-FILE-STATUS          PIC XX.
015000
015100     COPY "WSDATE01.CBL".
015200
015300 77  PAY-FILE-AT-END              PIC X VALUE "N".
015400 77  WS-LOAN-FOUND                PIC X.
015500 77  WS-CUST-FOUND                PIC X.
015600 77  WS-MAX-INST-ID               PIC 9(9)  COMP.
015700 77  WS-SCAN-ID                   PIC 9(9)  COMP.
015800 77  WS-SCAN-FOUND                PIC X.
015900 77  WS-ANY-UNPAID-FOUND          PIC X.
016000 77  WS-PAYMENT-IS-VALID          PIC X.
016100
016200*---------------------------------------------------------
016300* End-of-run control totals.  Counts are COMP, the money
016400* total stays DISPLAY like every other amount on file.
016500*---------------------------------------------------------
016600 77  WS-PAYMENTS-PROCESSED        PIC 9(7)  COMP VALUE ZERO.
016700 77  WS-REJECTS-NO-LOAN           PIC 9(7)  COMP VALUE ZERO.
016800 77  WS-REJECTS-NO-CUSTOMER       PIC 9(7)  COMP VALUE ZERO.
016900 77  WS-TOTAL-INST-PAID           PIC 9(7)  COMP VALUE ZERO.
017000 77  WS-LOANS-PAID-OFF            PIC 9(7)  COMP VALUE ZERO.
017100 77  WS-TOTAL-AMOUNT-COLLECTED    PIC S9(9)V99 VALUE ZERO.
017200
017300*---------------------------------------------------------
017400* Eligible-installment table for the loan being paid -
017500* built fresh for every payment request, sorted ascending
017600* on due date the way VNBYNM01 sorted its vendor table,
017700* except here by an exchange (bubble) sort since the table
017800* is small (24 entries at most) and already keyed on file.
017900*---------------------------------------------------------
018000 01  WS-ELIGIBLE-TABLE.
018100     05  ELIGIBLE-ENTRY  OCCURS 24 TIMES.
018200         10  ELIG-INST-ID         PIC 9(9).
018300         10  ELIG-DUE-DATE        PIC 9(8).
018400         10  ELIG-AMOUNT          PIC S9(8)V99.
018500         10  ELIG-TOTAL-AMOUNT    PIC S9(8)V99.
018600     05  FILLER                   PIC X(01).
018700
018800 01  WS-SWAP-ENTRY.
018900     05  WS-SWAP-INST-ID          PIC 9(9).
019000     05  WS-SWAP-DUE-DATE         PIC 9(8).
019100     05  WS-SWAP-AMOUNT           PIC S9(8)V99.
019200     05  WS-SWAP-TOTAL-AMOUNT     PIC S9(8)V99.
019300     05  FILLER                   PIC X(01).
019400
019500 77  WS-ELIGIBLE-COUNT            PIC 9(4)  COMP VALUE ZERO.
019600 77  WS-ELIG-INDEX                PIC 9(4)  COMP.
019700 77  WS-SORT-I                    PIC 9(4)  COMP.
019800 77  WS-SORT-J                    PIC 9(4)  COMP.
019900 77  WS-SORT-LIMIT                PIC 9(4)  COMP.
020000 77  WS-CUTOFF-DATE               PIC 9(8).
020100
020200*---------------------------------------------------------
020300* Working amounts for one payment.
020400*---------------------------------------------------------
020500 77  WS-REMAINING-AMOUNT          PIC S9(8)V99.
020600 77  WS-ADDED-CREDIT-LIMIT        PIC S9(8)V99.
020700 77  WS-TOTAL-AMOUNT-SPENT        PIC S9(8)V99.
020800 77  WS-PAID-COUNT                PIC 9(4)  COMP.
020900 77  WS-STOP-PROCESSING           PIC X.
021000 77  WS-LOAN-PAID-COMPLETELY      PIC X.
021100
021200 77  WS-ADJUSTED-AMOUNT           PIC S9(8)V99.
021300 77  WS-ROUND-INPUT               PIC S9(8)V9(5).                 PDQ0159 
021400 77  WS-ROUND-RESULT              PIC S9(8)V99.
021500
021600*---------------------------------------------------------
021700* DAYS-BETWEEN-DATES work areas.  The day-serial-number
021800* technique below reuses DATE05's leap-year test (remainder
021900* on division by 400, then 100, then 4) against a running
022000* count of days since year 1, the way DATE05 proves a year
022100* is a leap year before trusting February 29.
022200*---------------------------------------------------------
022300 01  WS-SERIAL-DATE-WORK.
022400     05  WS-SERIAL-CCYYMMDD       PIC 9(8).
022500     05  FILLER REDEFINES WS-SERIAL-CCYYMMDD.
022600         10  WS-SERIAL-CCYY       PIC 9(4).
022700         10  WS-SERIAL-MM         PIC 99.
022800         10  WS-SERIAL-DD         PIC 99.
022900
023000 77  WS-YEARS-BEFORE              PIC 9(4)  COMP.
023100 77  WS-DAYS-QUAD4                PIC 9(4)  COMP.
023200 77  WS-DAYS-CENT                 PIC 9(4)  COMP.
023300 77  WS-DAYS-QUAD400              PIC 9(4)  COMP.
023400 77  WS-LEAP-DAYS                 PIC 9(4)  COMP.
023500 77  WS-CUM-DAYS-FOR-MONTH        PIC 9(4)  COMP.
023600 77  WS-SERIAL-NUMBER             PIC 9(9)  COMP.
023700 77  WS-TODAY-SERIAL              PIC 9(9)  COMP.
023800 77  WS-DUE-SERIAL                PIC 9(9)  COMP.
023900 77  WS-DAYS-DIFF                 PIC S9(7) COMP.
024000 77  WS-DAYS-LATE                 PIC 9(7)  COMP.
024100 77  WS-DIVIDE-REMAINDER          PIC 9(4)  COMP.
024200 77  WS-DIVIDE-QUOTIENT           PIC 9(9)  COMP.
024300 77  WS-CURRENT-YEAR-IS-LEAP      PIC X.
024400 77  WS-MONTH-SERIAL-WORK         PIC 9(7)  COMP.
024500
024600*---------------------------------------------------------
024700* Cumulative days in all months before the given month -
024800* same FILLER-then-REDEFINES-into-OCCURS idiom used for the
024900* status literal table below.
025000*---------------------------------------------------------
025100 01  THE-CUM-DAYS-LITERALS.
025200     05  FILLER  PIC 9(4)  VALUE 0000.
025300     05  FILLER  PIC 9(4)  VALUE 0031.
025400     05  FILLER  PIC 9(4)  VALUE 0059.
025500     05  FILLER  PIC 9(4)  VALUE 0090.
025600     05  FILLER  PIC 9(4)  VALUE 0120.
025700     05  FILLER  PIC 9(4)  VALUE 0151.
025800     05  FILLER  PIC 9(4)  VALUE 0181.
025900     05  FILLER  PIC 9(4)  VALUE 0212.
026000     05  FILLER  PIC 9(4)  VALUE 0243.
026100     05  FILLER  PIC 9(4)  VALUE 0273.
026200     05  FILLER  PIC 9(4)  VALUE 0304.
026300     05  FILLER  PIC 9(4)  VALUE 0334.
026400 01  FILLER REDEFINES THE-CUM-DAYS-LITERALS.
026500     05  CUM-DAYS-TABLE OCCURS 12 TIMES
026600          PIC 9(4).
026700
026800*---------------------------------------------------------
026900* Status literal table - same idiom as LNORIG01's.
027000*---------------------------------------------------------
027100 01  THE-STATUS-LITERALS.
027200     05  FILLER   PIC X(21)  VALUE "PROCESSED".
027300     05  FILLER   PIC X(21)  VALUE "REJECTED-NO-LOAN".
027400     05  FILLER   PIC X(21)  VALUE "REJECTED-NO-CUSTOMER".
027500 01  FILLER REDEFINES THE-STATUS-LITERALS.
027600     05  STATUS-TABLE OCCURS 3 TIMES
027700          INDEXED BY STATUS-INDEX.
027800         10  STATUS-TEXT          PIC X(21).
027900
028000*---------------------------------------------------------
028100* Report lines
028200*---------------------------------------------------------
028300 01  DETAIL-LINE.
028400     05  FILLER               PIC X(2)  VALUE SPACE.
028500     05  PRINT-REQUEST-NUMBER PIC ZZZZZZ9.
028600     05  FILLER               PIC X(2)  VALUE SPACE.
028700     05  PRINT-CUST-ID        PIC Z(8)9.
028800     05  FILLER               PIC X(2)  VALUE SPACE.
028900     05  PRINT-LOAN-ID        PIC Z(8)9.
029000     05  FILLER               PIC X(2)  VALUE SPACE.
029100     05  PRINT-PAID-COUNT     PIC ZZZ9.
029200     05  FILLER               PIC X(2)  VALUE SPACE.
029300     05  PRINT-AMOUNT-SPENT   PIC ZZZ,ZZZ,ZZ9.99-.
029400     05  FILLER               PIC X(2)  VALUE SPACE.
029500     05  PRINT-PAID-OFF       PIC X.
029600     05  FILLER               PIC X(2)  VALUE SPACE.
029700     05  PRINT-STATUS         PIC X(21).
029800
029900 01  COLUMN-LINE.
030000     05  FILLER         PIC X(9)  VALUE "REQUEST #".
030100     05  FILLER         PIC X(3)  VALUE SPACE.
030200     05  FILLER         PIC X(7)  VALUE "CUST-ID".
030300     05  FILLER         PIC X(3)  VALUE SPACE.
030400     05  FILLER         PIC X(7)  VALUE "LOAN-ID".
030500     05  FILLER         PIC X(3)  VALUE SPACE.
030600     05  FILLER         PIC X(4)  VALUE "#PD".
030700     05  FILLER         PIC X(5)  VALUE SPACE.
030800     05  FILLER         PIC X(12) VALUE "AMOUNT SPENT".
030900     05  FILLER         PIC X(3)  VALUE SPACE.
031000     05  FILLER         PIC X(4)  VALUE "OFF?".
031100     05  FILLER         PIC X(3)  VALUE SPACE.
031200     05  FILLER         PIC X(6)  VALUE "STATUS".
031300
031400 01  TITLE-LINE.
031500     05  FILLER              PIC X(4) VALUE "RUN:".
031600     05  FORMATTED-RUN-DATE  PIC X(10).
031700     05  FILLER              PIC X(10) VALUE SPACE.
031800     05  FILLER              PIC X(26)
031900         VALUE "PAYMENT POSTING CONTROL RPT".
032000     05  FILLER              PIC X(9) VALUE SPACE.
032100     05  FILLER              PIC X(5) VALUE "PAGE:".
032200     05  FILLER              PIC X(1) VALUE SPACE.
032300     05  PRINT-PAGE-NUMBER   PIC ZZZ9.
032400
032500 01  TOTAL-LINE.
032600     05  FILLER              PIC X(2) VALUE SPACE.
032700     05  TOTAL-CAPTION       PIC X(35).
032800     05  TOTAL-VALUE         PIC ZZZ,ZZZ,ZZ9.99-.
032900
033000 77  TOTAL-CAPTION-PAYMENTS-PROC    PIC X(35)
033100        VALUE "TOTAL PAYMENTS PROCESSED           :".
033200 77  TOTAL-CAPTION-REJECT-LOAN      PIC X(35)
033300        VALUE "REJECTED - LOAN NOT FOUND          :".
033400 77  TOTAL-CAPTION-REJECT-CUSTOMER  PIC X(35)
033500        VALUE "REJECTED - CUSTOMER NOT FOUND      :".
033600 77  TOTAL-CAPTION-INST-PAID        PIC X(35)
033700        VALUE "TOTAL INSTALLMENTS PAID            :".
033800 77  TOTAL-CAPTION-LOANS-PAID-OFF   PIC X(35)
033900        VALUE "LOANS PAID OFF THIS RUN            :".
034000 77  TOTAL-CAPTION-AMOUNT-COLLECTED PIC X(35)
034100        VALUE "TOTAL AMOUNT COLLECTED             :".
034200
034300 77  LINE-COUNT                    PIC 999  COMP VALUE ZERO.
034400 77  PAGE-NUMBER                   PIC 9999 COMP VALUE ZERO.
034500 77  MAXIMUM-LINES                 PIC 999  COMP VALUE 55.
034600
034700 PROCEDURE DIVISION.
034800 PROGRAM-BEGIN.
034900     PERFORM OPENING-PROCEDURE.
035000     PERFORM MAIN-PROCESS.
035100     PERFORM CLOSING-PROCEDURE.
035200
035300 PROGRAM-EXIT.
035400     EXIT PROGRAM.
035500
035600 PROGRAM-DONE.
035700     STOP RUN.
035800
035900 OPENING-PROCEDURE.
036000     OPEN INPUT PAYMENT-REQUEST-FILE.
036100     OPEN OUTPUT LOAN-PAYMENT-INFO-FILE.
036200     OPEN I-O   CUSTOMER-MASTER.
036300     OPEN I-O   LOAN-MASTER.
036400     OPEN I-O   INSTALLMENT-MASTER.
036500     OPEN I-O   LOAN-CONTROL-FILE.
036600     OPEN OUTPUT PRINTER-FILE.
036700     IF RERUN-SWITCH                                             DLK0164
036800         DISPLAY "*** UPSI-0 ON - RERUN OF LNPAY01 ***"          DLK0164
036900         DISPLAY "*** LAST-RUN-DATE WILL NOT BE ADVANCED ***".   DLK0164
037000
037100     PERFORM READ-CONTROL-RECORD.
037200     MOVE CNTL-NEXT-INST-ID TO WS-MAX-INST-ID.
037300     PERFORM GET-RUN-DATE.
037400
037500     MOVE ZEROES TO LINE-COUNT PAGE-NUMBER.
037600     PERFORM START-NEW-PAGE.
037700
037800 CLOSING-PROCEDURE.
037900     PERFORM PRINT-CONTROL-TOTALS.
038000     PERFORM END-LAST-PAGE.
038100
038200     IF NOT-RERUN-SWITCH                                         DLK0164
038300         MOVE DATE-CCYYMMDD TO CNTL-LAST-RUN-DATE.               DLK0164
038400     PERFORM REWRITE-CONTROL-RECORD.
038500
038600     CLOSE PAYMENT-REQUEST-FILE.
038700     CLOSE LOAN-PAYMENT-INFO-FILE.
038800     CLOSE CUSTOMER-MASTER.
038900     CLOSE LOAN-MASTER.
039000     CLOSE INSTALLMENT-MASTER.
039100     CLOSE LOAN-CONTROL-FILE.
039200     CLOSE PRINTER-FILE.
039300
039400 GET-RUN-DATE.
039500     ACCEPT DATE-CCYYMMDD FROM DATE YYYYMMDD.
039600     PERFORM FORMAT-THE-DATE.
039700     MOVE FORMATTED-DATE TO FORMATTED-RUN-DATE.
039800
039900 MAIN-PROCESS.
040000     PERFORM READ-NEXT-PAYMENT.
040100     PERFORM PROCESS-ONE-PAYMENT THRU PROCESS-ONE-PAYMENT-EXIT   DLK0164
040200         UNTIL PAY-FILE-AT-END = "Y".
040300
040400 READ-NEXT-PAYMENT.
040500     MOVE "N" TO PAY-FILE-AT-END.
040600     READ PAYMENT-REQUEST-FILE
040700         AT END MOVE "Y" TO PAY-FILE-AT-END.
040800
040900*---------------------------------------------------------
041000* One payment request, start to finish.
041100*---------------------------------------------------------
041200 PROCESS-ONE-PAYMENT.
041300     ADD 1 TO WS-PAYMENTS-PROCESSED.
041400     MOVE SPACE TO PRINT-STATUS.
041500     MOVE ZERO TO WS-PAID-COUNT WS-TOTAL-AMOUNT-SPENT.
041600     MOVE "N" TO WS-LOAN-PAID-COMPLETELY.
041700
041800     PERFORM EDIT-THE-PAYMENT.                                  DLK0164
041900     IF WS-PAYMENT-IS-VALID = "N"                               DLK0164
042000         SET STATUS-INDEX TO 2                                  DLK0164
042100         ADD 1 TO WS-REJECTS-NO-LOAN                            DLK0164
042200         MOVE STATUS-TEXT(STATUS-INDEX) TO PRINT-STATUS         DLK0164
042300         PERFORM PRINT-PAYMENT-LINE                             DLK0164
042400         PERFORM READ-NEXT-PAYMENT                              DLK0164
042500         GO TO PROCESS-ONE-PAYMENT-EXIT.                        DLK0164
042600
042700     PERFORM LOOKUP-LOAN.
042800     IF WS-LOAN-FOUND = "Y"
042900         PERFORM LOOKUP-CUSTOMER
043000         IF WS-CUST-FOUND = "Y"
043100             PERFORM POST-THE-PAYMENT
043200             SET STATUS-INDEX TO 1
043300         ELSE
043400             SET STATUS-INDEX TO 3
043500             ADD 1 TO WS-REJECTS-NO-CUSTOMER
043600         END-IF
043700     ELSE
043800         SET STATUS-INDEX TO 2
043900         ADD 1 TO WS-REJECTS-NO-LOAN
044000     END-IF.
044100
044200     MOVE STATUS-TEXT(STATUS-INDEX) TO PRINT-STATUS.
044300     PERFORM PRINT-PAYMENT-LINE.
044400     PERFORM READ-NEXT-PAYMENT.
044500 PROCESS-ONE-PAYMENT-EXIT.                                       DLK0164
044600     EXIT.
044700
044800*---------------------------------------------------------      DLK0164
044900* Defensive check of the two key fields before either one is    DLK0164
045000* used as a relative-key MOVE - mirrors LNORIG01's EDIT-THE-     DLK0164
045100* REQUEST, ticket 2003-0164, same bad-feed-file concern.         DLK0164
045200*---------------------------------------------------------      DLK0164
045300 EDIT-THE-PAYMENT.                                               DLK0164
045400     MOVE "Y" TO WS-PAYMENT-IS-VALID.                            DLK0164
045500     IF PAY-CUST-ID-TEXT IS NOT NUMERIC-DIGITS                   DLK0164
045600         OR PAY-LOAN-ID-TEXT IS NOT NUMERIC-DIGITS               DLK0164
045700         MOVE "N" TO WS-PAYMENT-IS-VALID                        DLK0164
045800         DISPLAY "PAYMENT " WS-PAYMENTS-PROCESSED               DLK0164
045900         DISPLAY "  HAS NON-NUMERIC KEY DATA - SKIPPED".         DLK0164
046000 LOOKUP-LOAN.
046100     MOVE PAY-LOAN-ID TO WS-LOAN-REL-KEY.
046200     MOVE "Y" TO WS-LOAN-FOUND.
046300     READ LOAN-MASTER RECORD
046400         INVALID KEY
046500         MOVE "N" TO WS-LOAN-FOUND.
046600
046700 LOOKUP-CUSTOMER.
046800     MOVE PAY-CUST-ID TO WS-CUST-REL-KEY.
046900     MOVE "Y" TO WS-CUST-FOUND.
047000     READ CUSTOMER-MASTER RECORD
047100         INVALID KEY
047200         MOVE "N" TO WS-CUST-FOUND.
047300
047400 POST-THE-PAYMENT.
047500     PERFORM BUILD-ELIGIBLE-INSTALLMENT-TABLE.
047600     PERFORM APPLY-PAYMENT-TO-INSTALLMENTS.
047700     PERFORM CHECK-LOAN-FULLY-PAID.
047800     PERFORM UPDATE-CUSTOMER-USED-LIMIT.
047900     PERFORM WRITE-PAYMENT-INFO-RECORD.
048000
048100     ADD WS-PAID-COUNT TO WS-TOTAL-INST-PAID.
048200     ADD WS-TOTAL-AMOUNT-SPENT TO WS-TOTAL-AMOUNT-COLLECTED.
048300
048400*---------------------------------------------------------
048500* Build the oldest-due-date-first table of this loan's
048600* unpaid installments that fall inside the 3-month-past-due
048700* collections window (ticket 0112 above).  Scanned by
048800* INST-ID since every id from 1 through the control file's
048900* next-available value is on file with no gaps, the same
049000* way the on-line system walks a numeric primary key.
049100*---------------------------------------------------------
049200 BUILD-ELIGIBLE-INSTALLMENT-TABLE.
049300     MOVE ZERO TO WS-ELIGIBLE-COUNT.
049400
049500     MOVE PAY-RUN-DATE TO WS-SERIAL-CCYYMMDD.
049600     PERFORM ADD-THREE-MONTHS.
049700
049800     PERFORM CHECK-ONE-INSTALLMENT
049900         VARYING WS-SCAN-ID FROM 1 BY 1
050000         UNTIL WS-SCAN-ID > WS-MAX-INST-ID.
050100
050200     PERFORM SORT-ELIGIBLE-TABLE.
050300
050400 CHECK-ONE-INSTALLMENT.
050500     MOVE WS-SCAN-ID TO WS-INST-REL-KEY.
050600     MOVE "Y" TO WS-SCAN-FOUND.
050700     READ INSTALLMENT-MASTER RECORD
050800         INVALID KEY
050900         MOVE "N" TO WS-SCAN-FOUND.
051000     IF WS-SCAN-FOUND = "Y"
051100         IF INST-LOAN-ID = PAY-LOAN-ID
051200             AND INST-NOT-PAID
051300             AND INST-DUE-DATE NOT > WS-CUTOFF-DATE
051400             PERFORM ADD-ELIGIBLE-ENTRY.
051500
051600 ADD-ELIGIBLE-ENTRY.
051700     ADD 1 TO WS-ELIGIBLE-COUNT.
051800     MOVE INST-ID TO ELIG-INST-ID(WS-ELIGIBLE-COUNT).
051900     MOVE INST-DUE-DATE TO ELIG-DUE-DATE(WS-ELIGIBLE-COUNT).
052000     MOVE INST-AMOUNT TO ELIG-AMOUNT(WS-ELIGIBLE-COUNT).
052100     MOVE INST-TOTAL-AMOUNT TO ELIG-TOTAL-AMOUNT(WS-ELIGIBLE-COUNT).
052200
052300*---------------------------------------------------------
052400* ADD-THREE-MONTHS - roll PAY-RUN-DATE forward 3 months to
052500* get the collections cutoff date, keeping the run date's
052600* day of month (due dates are always the 1st, so this never
052700* meets the end-of-month edge case in practice).
052800*---------------------------------------------------------
052900 ADD-THREE-MONTHS.                                                DLK0112 
053000     COMPUTE WS-MONTH-SERIAL-WORK =
053100             (WS-SERIAL-CCYY * 12) + (WS-SERIAL-MM - 1) + 3.
053200     DIVIDE WS-MONTH-SERIAL-WORK BY 12
053300         GIVING WS-SERIAL-CCYY
053400         REMAINDER WS-SERIAL-MM.
053500     ADD 1 TO WS-SERIAL-MM.
053600     COMPUTE WS-CUTOFF-DATE =
053700             (WS-SERIAL-CCYY * 10000) + (WS-SERIAL-MM * 100)
053800                 + WS-SERIAL-DD.
053900
054000*---------------------------------------------------------
054100* Exchange (bubble) sort of the eligible table, ascending
054200* on due date - the table never exceeds 24 entries so a
054300* simple exchange sort is plenty fast for a daily batch run.
054400*---------------------------------------------------------
054500 SORT-ELIGIBLE-TABLE.                                             RH 0045 
054600     IF WS-ELIGIBLE-COUNT > 1
054700         COMPUTE WS-SORT-LIMIT = WS-ELIGIBLE-COUNT - 1
054800         PERFORM BUBBLE-OUTER-PASS
054900             VARYING WS-SORT-I FROM 1 BY 1
055000             UNTIL WS-SORT-I > WS-SORT-LIMIT.
055100
055200 BUBBLE-OUTER-PASS.
055300     PERFORM BUBBLE-COMPARE-SWAP
055400         VARYING WS-SORT-J FROM 1 BY 1
055500         UNTIL WS-SORT-J > WS-SORT-LIMIT.
055600
055700 BUBBLE-COMPARE-SWAP.
055800     IF ELIG-DUE-DATE(WS-SORT-J) > ELIG-DUE-DATE(WS-SORT-J + 1)
055900         PERFORM SWAP-ELIGIBLE-ENTRIES.
056000
056100 SWAP-ELIGIBLE-ENTRIES.
056200     MOVE ELIGIBLE-ENTRY(WS-SORT-J) TO WS-SWAP-ENTRY.
056300     MOVE ELIGIBLE-ENTRY(WS-SORT-J + 1) TO
056400          ELIGIBLE-ENTRY(WS-SORT-J).
056500     MOVE WS-SWAP-ENTRY TO ELIGIBLE-ENTRY(WS-SORT-J + 1).
056600
056700*---------------------------------------------------------
056800* Apply the payment to eligible installments, oldest due
056900* date first, stopping the first time the money left over
057000* will not cover the next one (no partial payments).
057100*---------------------------------------------------------
057200 APPLY-PAYMENT-TO-INSTALLMENTS.
057300     MOVE PAY-AMOUNT TO WS-REMAINING-AMOUNT.
057400     MOVE ZERO TO WS-ADDED-CREDIT-LIMIT
057500                  WS-TOTAL-AMOUNT-SPENT
057600                  WS-PAID-COUNT.
057700     MOVE "N" TO WS-STOP-PROCESSING.
057800
057900     PERFORM PROCESS-ONE-ELIGIBLE-INSTALLMENT
058000         VARYING WS-ELIG-INDEX FROM 1 BY 1
058100         UNTIL WS-ELIG-INDEX > WS-ELIGIBLE-COUNT
058200         OR WS-STOP-PROCESSING = "Y".
058300
058400 PROCESS-ONE-ELIGIBLE-INSTALLMENT.
058500     PERFORM COMPUTE-ADJUSTED-AMOUNT.
058600     IF WS-REMAINING-AMOUNT < WS-ADJUSTED-AMOUNT
058700         MOVE "Y" TO WS-STOP-PROCESSING
058800     ELSE
058900         PERFORM MARK-INSTALLMENT-PAID
059000         ADD ELIG-AMOUNT(WS-ELIG-INDEX) TO WS-ADDED-CREDIT-LIMIT
059100         SUBTRACT WS-ADJUSTED-AMOUNT FROM WS-REMAINING-AMOUNT
059200         ADD WS-ADJUSTED-AMOUNT TO WS-TOTAL-AMOUNT-SPENT
059300         ADD 1 TO WS-PAID-COUNT
059400     END-IF.
059500
059600 MARK-INSTALLMENT-PAID.
059700     MOVE ELIG-INST-ID(WS-ELIG-INDEX) TO WS-INST-REL-KEY.
059800     READ INSTALLMENT-MASTER RECORD
059900         INVALID KEY
060000         DISPLAY "ERROR RE-READING INSTALLMENT "
060100                 ELIG-INST-ID(WS-ELIG-INDEX).
060200     MOVE "Y" TO INST-IS-PAID.
060300     MOVE WS-ADJUSTED-AMOUNT TO INST-PAID-AMOUNT.
060400     MOVE PAY-RUN-DATE TO INST-PAYMENT-DATE.
060500     REWRITE INST-RECORD
060600         INVALID KEY
060700         DISPLAY "ERROR REWRITING INSTALLMENT " INST-ID.
060800
060900*---------------------------------------------------------
061000* Early-discount / late-penalty, 0.1% of the installment's
061100* total-amount share per day early or late.  Ticket 0159 -
061200* the working field carries 5 decimal places so the compute
061300* does not truncate a fraction of a cent before rounding.
061400*---------------------------------------------------------
061500 COMPUTE-ADJUSTED-AMOUNT.
061600     MOVE PAY-RUN-DATE TO WS-SERIAL-CCYYMMDD.
061700     PERFORM DATE-TO-SERIAL.
061800     MOVE WS-SERIAL-NUMBER TO WS-TODAY-SERIAL.
061900
062000     MOVE ELIG-DUE-DATE(WS-ELIG-INDEX) TO WS-SERIAL-CCYYMMDD.
062100     PERFORM DATE-TO-SERIAL.
062200     MOVE WS-SERIAL-NUMBER TO WS-DUE-SERIAL.
062300
062400     COMPUTE WS-DAYS-DIFF = WS-DUE-SERIAL - WS-TODAY-SERIAL.
062500
062600     IF WS-DAYS-DIFF > 0
062700         PERFORM COMPUTE-EARLY-DISCOUNT
062800     ELSE
062900         IF WS-DAYS-DIFF < 0
063000             PERFORM COMPUTE-LATE-PENALTY
063100         ELSE
063200             MOVE ELIG-TOTAL-AMOUNT(WS-ELIG-INDEX)
063300                  TO WS-ADJUSTED-AMOUNT.
063400
063500 COMPUTE-EARLY-DISCOUNT.
063600     COMPUTE WS-ROUND-INPUT ROUNDED =
063700             ELIG-TOTAL-AMOUNT(WS-ELIG-INDEX) * 0.001
063800                 * WS-DAYS-DIFF.
063900     PERFORM ROUND-TWO-DECIMAL.
064000     COMPUTE WS-ADJUSTED-AMOUNT =
064100             ELIG-TOTAL-AMOUNT(WS-ELIG-INDEX) - WS-ROUND-RESULT.
064200
064300 COMPUTE-LATE-PENALTY.
064400     COMPUTE WS-DAYS-LATE = 0 - WS-DAYS-DIFF.
064500     COMPUTE WS-ROUND-INPUT ROUNDED =
064600             ELIG-TOTAL-AMOUNT(WS-ELIG-INDEX) * 0.001
064700                 * WS-DAYS-LATE.
064800     PERFORM ROUND-TWO-DECIMAL.
064900     COMPUTE WS-ADJUSTED-AMOUNT =
065000             ELIG-TOTAL-AMOUNT(WS-ELIG-INDEX) + WS-ROUND-RESULT.
065100
065200 ROUND-TWO-DECIMAL.
065300     COMPUTE WS-ROUND-RESULT ROUNDED = WS-ROUND-INPUT.
065400
065500*---------------------------------------------------------
065600* DATE-TO-SERIAL - turn WS-SERIAL-CCYYMMDD into a day serial
065700* number counted from year 1, so two dates can be subtracted
065800* to get the number of days between them.  Leap-year test is
065900* DATE05's divide-by-400/100/4 remainder technique.
066000*---------------------------------------------------------
066100 DATE-TO-SERIAL.                                                  JMT0119 
066200     COMPUTE WS-YEARS-BEFORE = WS-SERIAL-CCYY - 1.
066300     DIVIDE WS-YEARS-BEFORE BY 4 GIVING WS-DAYS-QUAD4.
066400     DIVIDE WS-YEARS-BEFORE BY 100 GIVING WS-DAYS-CENT.
066500     DIVIDE WS-YEARS-BEFORE BY 400 GIVING WS-DAYS-QUAD400.
066600     COMPUTE WS-LEAP-DAYS =
066700             WS-DAYS-QUAD4 - WS-DAYS-CENT + WS-DAYS-QUAD400.
066800     MOVE CUM-DAYS-TABLE(WS-SERIAL-MM) TO WS-CUM-DAYS-FOR-MONTH.
066900     COMPUTE WS-SERIAL-NUMBER =
067000             (WS-YEARS-BEFORE * 365) + WS-LEAP-DAYS
067100                 + WS-CUM-DAYS-FOR-MONTH + WS-SERIAL-DD.
067200
067300     PERFORM DETERMINE-IF-LEAP-YEAR.
067400     IF WS-CURRENT-YEAR-IS-LEAP = "Y" AND WS-SERIAL-MM > 2
067500         ADD 1 TO WS-SERIAL-NUMBER.
067600
067700 DETERMINE-IF-LEAP-YEAR.
067800     DIVIDE WS-SERIAL-CCYY BY 400
067900         GIVING WS-DIVIDE-QUOTIENT
068000         REMAINDER WS-DIVIDE-REMAINDER.
068100     IF WS-DIVIDE-REMAINDER = 0
068200         MOVE "Y" TO WS-CURRENT-YEAR-IS-LEAP
068300     ELSE
068400         DIVIDE WS-SERIAL-CCYY BY 100
068500             GIVING WS-DIVIDE-QUOTIENT
068600             REMAINDER WS-DIVIDE-REMAINDER
068700         IF WS-DIVIDE-REMAINDER = 0
068800             MOVE "N" TO WS-CURRENT-YEAR-IS-LEAP
068900         ELSE
069000             DIVIDE WS-SERIAL-CCYY BY 4
069100                 GIVING WS-DIVIDE-QUOTIENT
069200                 REMAINDER WS-DIVIDE-REMAINDER
069300             IF WS-DIVIDE-REMAINDER = 0
069400                 MOVE "Y" TO WS-CURRENT-YEAR-IS-LEAP
069500             ELSE
069600                 MOVE "N" TO WS-CURRENT-YEAR-IS-LEAP.
069700
069800*---------------------------------------------------------
069900* After the loop, re-check the loan's installments fresh -
070000* not just the ones touched this run - the way the on-line
070100* system re-queries instead of trusting this run's counters.
070200*---------------------------------------------------------
070300 CHECK-LOAN-FULLY-PAID.
070400     MOVE "N" TO WS-ANY-UNPAID-FOUND.
070500     PERFORM CHECK-ONE-REMAINING-INSTALLMENT
070600         VARYING WS-SCAN-ID FROM 1 BY 1
070700         UNTIL WS-SCAN-ID > WS-MAX-INST-ID
070800         OR WS-ANY-UNPAID-FOUND = "Y".
070900
071000     IF WS-ANY-UNPAID-FOUND = "Y"
071100         MOVE "N" TO WS-LOAN-PAID-COMPLETELY
071200     ELSE
071300         MOVE "Y" TO WS-LOAN-PAID-COMPLETELY
071400         PERFORM MARK-LOAN-PAID-OFF.
071500
071600 CHECK-ONE-REMAINING-INSTALLMENT.
071700     MOVE WS-SCAN-ID TO WS-INST-REL-KEY.
071800     MOVE "Y" TO WS-SCAN-FOUND.
071900     READ INSTALLMENT-MASTER RECORD
072000         INVALID KEY
072100         MOVE "N" TO WS-SCAN-FOUND.
072200     IF WS-SCAN-FOUND = "Y"
072300         IF INST-LOAN-ID = PAY-LOAN-ID AND INST-NOT-PAID
072400             MOVE "Y" TO WS-ANY-UNPAID-FOUND.
072500
072600 MARK-LOAN-PAID-OFF.
072700     MOVE "Y" TO LOAN-IS-PAID.
072800     MOVE PAY-LOAN-ID TO WS-LOAN-REL-KEY.
072900     REWRITE LOAN-RECORD
073000         INVALID KEY
073100         DISPLAY "ERROR REWRITING LOAN RECORD " LOAN-ID.
073200     ADD 1 TO WS-LOANS-PAID-OFF.
073300
073400 UPDATE-CUSTOMER-USED-LIMIT.
073500     SUBTRACT WS-ADDED-CREDIT-LIMIT FROM CUST-USED-LIMIT.
073600     MOVE PAY-CUST-ID TO WS-CUST-REL-KEY.
073700     REWRITE CUST-RECORD
073800         INVALID KEY
073900         DISPLAY "ERROR REWRITING CUSTOMER RECORD "
074000                 CUST-ID " STATUS " WS-CUST-FILE-STATUS.
074100
074200 WRITE-PAYMENT-INFO-RECORD.
074300     MOVE SPACES TO PAYINFO-RECORD.
074400     MOVE PAY-CUST-ID TO PAYINFO-CUST-ID.
074500     MOVE PAY-LOAN-ID TO PAYINFO-LOAN-ID.
074600     MOVE WS-PAID-COUNT TO PAYINFO-PAID-COUNT.
074700     MOVE WS-TOTAL-AMOUNT-SPENT TO PAYINFO-AMOUNT-SPENT.
074800     MOVE WS-LOAN-PAID-COMPLETELY TO PAYINFO-PAID-COMPLETELY.
074900     WRITE PAYINFO-RECORD.
075000
075100*---------------------------------------------------------
075200* Date formatting, carried in every program that prints a
075300* run date the way SLSRPT04 and DATE05 both carry their own
075400* copy instead of sharing it from a copybook.
075500*---------------------------------------------------------
075600 FORMAT-THE-DATE.
075700     PERFORM CONVERT-TO-MMDDCCYY.
075800     MOVE DATE-MMDDCCYY TO FORMATTED-DATE.
075900
076000 CONVERT-TO-MMDDCCYY.
076100     COMPUTE DATE-MMDDCCYY =
076200             (DATE-MM * 1000000) + (DATE-DD * 10000) + DATE-CCYY.
076300
076400*---------------------------------------------------------
076500* Printing routines
076600*---------------------------------------------------------
076700 PRINT-PAYMENT-LINE.
076800     IF LINE-COUNT > MAXIMUM-LINES
076900         PERFORM START-NEXT-PAGE.
077000     MOVE SPACE TO DETAIL-LINE.
077100     MOVE WS-PAYMENTS-PROCESSED TO PRINT-REQUEST-NUMBER.
077200     MOVE PAY-CUST-ID TO PRINT-CUST-ID.
077300     MOVE PAY-LOAN-ID TO PRINT-LOAN-ID.
077400     MOVE WS-PAID-COUNT TO PRINT-PAID-COUNT.
077500     MOVE WS-TOTAL-AMOUNT-SPENT TO PRINT-AMOUNT-SPENT.
077600     MOVE WS-LOAN-PAID-COMPLETELY TO PRINT-PAID-OFF.
077700     MOVE DETAIL-LINE TO PRINTER-RECORD.
077800     PERFORM WRITE-TO-PRINTER.
077900
078000 PRINT-CONTROL-TOTALS.
078100     PERFORM LINE-FEED.
078200     MOVE TOTAL-CAPTION-PAYMENTS-PROC TO TOTAL-CAPTION.
078300     MOVE WS-PAYMENTS-PROCESSED TO TOTAL-VALUE.
078400     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
078500
078600     MOVE TOTAL-CAPTION-REJECT-LOAN TO TOTAL-CAPTION.
078700     MOVE WS-REJECTS-NO-LOAN TO TOTAL-VALUE.
078800     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
078900
079000     MOVE TOTAL-CAPTION-REJECT-CUSTOMER TO TOTAL-CAPTION.
079100     MOVE WS-REJECTS-NO-CUSTOMER TO TOTAL-VALUE.
079200     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
079300
079400     MOVE TOTAL-CAPTION-INST-PAID TO TOTAL-CAPTION.
079500     MOVE WS-TOTAL-INST-PAID TO TOTAL-VALUE.
079600     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
079700
079800     MOVE TOTAL-CAPTION-LOANS-PAID-OFF TO TOTAL-CAPTION.
079900     MOVE WS-LOANS-PAID-OFF TO TOTAL-VALUE.
080000     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
080100
080200     MOVE TOTAL-CAPTION-AMOUNT-COLLECTED TO TOTAL-CAPTION.
080300     MOVE WS-TOTAL-AMOUNT-COLLECTED TO TOTAL-VALUE.
080400     PERFORM PRINT-ONE-TOTAL-LINE THRU WRITE-TO-PRINTER.
080500
080600 PRINT-ONE-TOTAL-LINE.
080700     MOVE TOTAL-LINE TO PRINTER-RECORD.
080800* falls through into WRITE-TO-PRINTER - see PERFORM ... THRU     DLK0161
080900
081000 WRITE-TO-PRINTER.
081100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
081200     ADD 1 TO LINE-COUNT.
081300
081400 LINE-FEED.
081500     MOVE SPACE TO PRINTER-RECORD.
081600     PERFORM WRITE-TO-PRINTER.
081700
081800 START-NEXT-PAGE.
081900     PERFORM END-LAST-PAGE.
082000     PERFORM START-NEW-PAGE.
082100
082200 START-NEW-PAGE.
082300     ADD 1 TO PAGE-NUMBER.
082400     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
082500     MOVE TITLE-LINE TO PRINTER-RECORD.
082600     PERFORM WRITE-TO-PRINTER.
082700     PERFORM LINE-FEED.
082800     MOVE COLUMN-LINE TO PRINTER-RECORD.
082900     PERFORM WRITE-TO-PRINTER.
083000     PERFORM LINE-FEED.
083100
083200 END-LAST-PAGE.
083300     IF PAGE-NUMBER > 0
083400         PERFORM FORM-FEED.
083500     MOVE ZERO TO LINE-COUNT.
083600
083700 FORM-FEED.
083800     MOVE SPACE TO PRINTER-RECORD.
083900     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.
084000
084100*---------------------------------------------------------
084200* Control file I-O
084300*---------------------------------------------------------
084400 READ-CONTROL-RECORD.
084500     MOVE 1 TO WS-CNTL-REL-KEY.
084600     READ LOAN-CONTROL-FILE RECORD
084700         INVALID KEY
084800         DISPLAY "CONTROL RECORD NOT FOUND - RUN CTLBLD01"
084900         MOVE ZEROES TO CNTL-RECORD
085000         MOVE 1 TO CNTL-NEXT-CUST-ID
085100                   CNTL-NEXT-LOAN-ID
085200                   CNTL-NEXT-INST-ID.
085300
085400 REWRITE-CONTROL-RECORD.
085500     MOVE 1 TO WS-CNTL-REL-KEY.
085600     REWRITE CNTL-RECORD
085700         INVALID KEY
085800         DISPLAY "ERROR REWRITING CONTROL RECORD".
